000100****************************************************************
000200*                                                               *
000300*    COPY MEMBER:  EMSTCPY                                     *
000400*    DESCRIPTION:  EMPLOYEE PERFORMANCE / COMMISSION WORK       *
000500*                  RECORD. NOT A PERSISTED FILE LAYOUT -- BUILT *
000600*                  IN WORKING STORAGE BY INVEMPST'S CONTROL     *
000700*                  BREAK OVER THE SALE-TABLE AND RETURNED TO    *
000800*                  INVDRIVR FOR DISPLAY/REPORTING.               *
000900*                                                               *
001000*    MAINTENANCE HISTORY                                       *
001100*      04/03/15  DCJ  ORIGINAL LAYOUT FOR COMMISSION RUN CR11590*
001200*                                                               *
001300****************************************************************
001400 01  EMP-STATS-REC.
001500     05  ES-EMPLOYEE-ID              PIC 9(9)       COMP-3.
001600     05  ES-TOTAL-REVENUE            PIC S9(9)V9(2) COMP-3.
001700     05  ES-TOTAL-PROFIT             PIC S9(9)V9(2) COMP-3.
001800     05  ES-COMMISSION               PIC S9(9)V9(2) COMP-3.
001900     05  ES-SALARY                   PIC S9(9)V9(2) COMP-3.
002000     05  FILLER                      PIC X(10).
