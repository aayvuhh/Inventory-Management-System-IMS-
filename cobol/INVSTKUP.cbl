000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  INVSTKUP.
000400 AUTHOR. DONNA C JERNIGAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/19/92.
000700 DATE-COMPILED. 05/19/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900*   (C)
001000******************************************************************
001100*                                                                *
001200*    REMARKS.                                                    *
001300*    STOCK-LEVEL UPDATE GUARD, CALLED FROM INVDRIVR WHENEVER A    *
001400*    SIGNED QUANTITY DELTA MUST BE APPLIED TO A CATALOG ITEM --   *
001500*    A SALE POSTING (NEGATIVE DELTA), A STOCK REQUEST APPROVAL    *
001600*    (POSITIVE DELTA), OR ANY FUTURE POSTING THAT MOVES STOCK.    *
001700*    THE CALLER PASSES THE PRODUCT-REC ALREADY LOCATED IN THE     *
001800*    PRODUCT-TABLE, PLUS THE DELTA. IF THE RESULTING STOCK        *
001900*    LEVEL WOULD GO NEGATIVE, THE RECORD IS LEFT UNCHANGED AND    *
002000*    WS-UPDATE-OK IS RETURNED 'N' -- THE CALLER IS RESPONSIBLE    *
002100*    FOR REJECTING WHATEVER POSTING TRIGGERED THE CALL.           *
002200*                                                                 *
002300*    MAINTENANCE HISTORY                                         *
002400*      92/05/19  RTB  ORIGINAL VERSION -- CARVED OUT OF THE       *
002500*                     CATALOG MAINTENANCE MODULE SO THE SAME      *
002600*                     GUARD COULD BE SHARED WITH SALES POSTING   *
002700*      95/08/02  DCJ  CR09944 ALSO CALLED FROM STOCK REQUEST      *
002800*                     APPROVAL -- NO LOGIC CHANGE, COMMENT ONLY   *
002900*      96/11/04  DCJ  CR10017 RETURN-CODE NOW SET ON ENTRY SO A   *
003000*                     CALLER THAT FORGETS TO CHECK WS-UPDATE-OK   *
003100*                     STILL SEES A NONZERO ABEND CODE ON GOBACK   *
003200*      98/12/02  LMK  Y2K -- NO DATE FIELDS IN THIS MODULE,       *
003300*                     REVIEWED FOR COMPLIANCE, NO CHANGE MADE     *
003400*      01/09/13  DCJ  CR10877 DISPLAY OF THE ATTEMPTED DELTA      *
003500*                     REMOVED FROM PRODUCTION LOAD -- TOO NOISY   *
003600*      04/03/15  DCJ  CR11590 WS-RESULT-STOCK RENAMED FROM        *
003700*                     WS-NEW-STOCK-LVL FOR CLARITY ON THE DUMP    *
003800*      06/04/02  DCJ  CR11818 ADDED A RAW-BYTES REDEFINE OF       *
003900*                     WS-RESULT-STOCK -- OPERATIONS WANTED THE    *
004000*                     PACKED FIELD VISIBLE IN HEX ON AN ABEND DUMP*
004100*                                                                 *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 IS INVSTKUP-DEBUG-SW.
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 01  PARA-NAME                      PIC X(40)      VALUE SPACES.
005300*    CR11818 ADD -- RAW CALL-COUNT ECHO FOR THE ABEND DUMP, KEPT AS
005400*    A LONE 77-LEVEL PER THE SHOP'S OWN WORKING-STORAGE HABIT
005500*    RATHER THAN FOLDED INTO MISC-FIELDS BELOW.
005600 77  WS-CALLS-THIS-RUN               PIC S9(7)      COMP-3 VALUE 0.
005700 01  MISC-FIELDS.
005800     05  WS-RESULT-STOCK             PIC S9(9)      COMP-3
005900                                                     VALUE 0.
006000     05  WS-RESULT-DISPLAY REDEFINES WS-RESULT-STOCK
006100                                     PIC S9999999.
006200     05  WS-DELTA-ECHO               PIC S9(7)      COMP-3
006300                                                     VALUE 0.
006400     05  WS-DELTA-DISPLAY REDEFINES WS-DELTA-ECHO
006500                                     PIC S9999999.
006600     05  GUARD-REASON-SW             PIC X(01)      VALUE 'N'.
006700         88  GUARD-REASON-NOT-NEG        VALUE 'N'.
006800         88  GUARD-REASON-WOULD-GO-NEG   VALUE 'Y'.
006900     05  WS-RESULT-BYTES REDEFINES WS-RESULT-STOCK
007000                                     PIC X(05).
007100     05  FILLER                      PIC X(20).
007200 LINKAGE SECTION.
007300 COPY PRODCPY.
007400 01  LK-DELTA-QTY                    PIC S9(7)      COMP-3.
007500 01  LK-UPDATE-OK-SW                 PIC X(01).
007600     88  LK-UPDATE-OK                    VALUE 'Y'.
007700     88  LK-UPDATE-REJECTED              VALUE 'N'.
007800******************************************************************
007900 PROCEDURE DIVISION USING PRODUCT-REC, LK-DELTA-QTY,
008000                          LK-UPDATE-OK-SW.
008100******************************************************************
008200     MOVE 'INVSTKUP' TO PARA-NAME.
008300     MOVE 16 TO RETURN-CODE.
008400     ADD 1 TO WS-CALLS-THIS-RUN.
008500     PERFORM 000-SETUP-RTN THRU 000-EXIT.
008600     PERFORM 100-APPLY-DELTA-RTN THRU 100-EXIT.
008700     MOVE ZERO TO RETURN-CODE.
008800     GOBACK.
008900******************************************************************
009000 000-SETUP-RTN.
009100     MOVE '000-SETUP-RTN' TO PARA-NAME.
009200     MOVE LK-DELTA-QTY TO WS-DELTA-ECHO.
009300     MOVE 'N' TO GUARD-REASON-SW.
009400     MOVE 'N' TO LK-UPDATE-OK-SW.
009500 000-EXIT.
009600     EXIT.
009700******************************************************************
009800 100-APPLY-DELTA-RTN.
009900     MOVE '100-APPLY-DELTA-RTN' TO PARA-NAME.
010000     COMPUTE WS-RESULT-STOCK = PROD-STOCK-LEVEL + LK-DELTA-QTY.
010100     IF WS-RESULT-STOCK < 0
010200         SET GUARD-REASON-WOULD-GO-NEG TO TRUE
010300         MOVE 'N' TO LK-UPDATE-OK-SW
010400     ELSE
010500         MOVE WS-RESULT-STOCK TO PROD-STOCK-LEVEL
010600         IF PROD-STOCK-LEVEL <= PROD-REORDER-LEVEL
010700             SET PROD-IS-LOW-STOCK TO TRUE
010800         ELSE
010900             SET PROD-IS-NOT-LOW-STOCK TO TRUE
011000         END-IF
011100         MOVE 'Y' TO LK-UPDATE-OK-SW
011200     END-IF.
011300 100-EXIT.
011400     EXIT.
