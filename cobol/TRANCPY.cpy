000100****************************************************************
000200*                                                               *
000300*    COPY MEMBER:  TRANCPY                                     *
000400*    DESCRIPTION:  INVENTORY BATCH TRANSACTION RECORD           *
000500*                  ONE ROW PER POSTING REQUEST READ FROM THE    *
000600*                  TRANSACTION-FILE BY INVDRIVR. TRAN-CODE      *
000700*                  SELECTS WHICH UNIT-1..UNIT-4 PARAGRAPH THE   *
000800*                  MAINLINE DISPATCHES TO -- SEE 100-PROCESS-    *
000900*                  TRANSACTIONS.                                *
001000*                                                               *
001100*    TRANSACTION LAYOUT BY TRAN-CODE (ALL FIELDS FIXED, UNUSED  *
001200*    POSITIONS LEFT BLANK ON THE INPUT CARD):                   *
001300*        ADD-ITEM     PROD-ID, PROD-NAME, PROD-CATEGORY,       *
001400*                     PROD-UNIT-PRICE, PROD-STOCK-LEVEL,        *
001500*                     PROD-REORDER-LEVEL                        *
001600*        CREATE-PO    TRAN-SUPPLIER-ID                          *
001700*        ADD-OITEM    TRAN-PO-ID, TRAN-PROD-ID, TRAN-QTY,        *
001800*                     TRAN-UNIT-PRICE                           *
001900*        RECORD-SALE  TRAN-PROD-ID, TRAN-QTY, TRAN-SALE-PRICE,  *
002000*                     TRAN-SELLER-ID                            *
002100*        CREATE-SR    TRAN-PROD-ID, TRAN-QTY, TRAN-COST-PRICE,  *
002200*                     TRAN-SALE-PRICE, TRAN-REQUESTER-ID        *
002300*        APPROVE-SR   TRAN-SR-ID, TRAN-DECIDER-ID               *
002400*        REJECT-SR    TRAN-SR-ID, TRAN-DECIDER-ID               *
002500*                                                               *
002600*    MAINTENANCE HISTORY                                       *
002700*      04/03/15  DCJ  ORIGINAL LAYOUT FOR CR11590 BATCH REDESIGN*
002800*      05/07/22  DCJ  CR11734 ADDED APPROVE-SR/REJECT-SR CODES  *
002900*                                                               *
003000****************************************************************
003100 01  IMS-TRAN-REC.
003200     05  TRAN-CODE                  PIC X(12).
003300         88  TRAN-IS-COMMENT             VALUE '*'.
003400     05  TRAN-PROD-ID                PIC X(20).
003500     05  TRAN-PROD-NAME              PIC X(100).
003600     05  TRAN-PROD-CATEGORY          PIC X(50).
003700     05  TRAN-SUPPLIER-ID            PIC 9(9).
003800     05  TRAN-PO-ID                  PIC 9(9).
003900     05  TRAN-SR-ID                  PIC 9(9).
004000     05  TRAN-QTY                    PIC S9(7).
004100     05  TRAN-UNIT-PRICE             PIC S9(7)V9(2).
004200     05  TRAN-SALE-PRICE             PIC S9(7)V9(2).
004300     05  TRAN-COST-PRICE             PIC S9(7)V9(2).
004400     05  TRAN-REORDER-LEVEL          PIC S9(7).
004500     05  TRAN-SELLER-ID              PIC 9(9).
004600     05  TRAN-REQUESTER-ID           PIC 9(9).
004700     05  TRAN-DECIDER-ID             PIC 9(9).
004800     05  FILLER                      PIC X(40).
