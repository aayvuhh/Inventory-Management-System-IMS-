000100****************************************************************
000200*                                                               *
000300*    COPY MEMBER:  ACCTCPY                                     *
000400*    DESCRIPTION:  USER ACCOUNT RECORD LAYOUT                   *
000500*                  LOADED INTO THE ACCOUNT-TABLE AT START OF    *
000600*                  RUN. ACCT-ROLE GATES ELIGIBILITY FOR THE     *
000700*                  EMPLOYEE STATS RUN (INVEMPST) AND FOR THE    *
000800*                  VALIDATION RULES IN INVAUTH.                *
000900*                                                               *
001000*    MAINTENANCE HISTORY                                       *
001100*      97/03/21  DCJ  ORIGINAL LAYOUT FOR ACCOUNT CONVERSION    *
001200*      98/12/02  LMK  Y2K -- NO DATE FIELDS ON THIS RECORD,     *
001300*                     REVIEWED FOR COMPLIANCE, NO CHANGE MADE   *
001400*                                                               *
001500****************************************************************
001600 01  ACCOUNT-REC.
001700     05  ACCT-ID                     PIC 9(9)       COMP-3.
001800     05  ACCT-FIRST-NAME             PIC X(50).
001900     05  ACCT-LAST-NAME              PIC X(50).
002000     05  ACCT-EMAIL                  PIC X(100).
002100     05  ACCT-PHONE                  PIC X(10).
002200     05  ACCT-PASSWORD               PIC X(100).
002300     05  ACCT-ROLE                   PIC X(20).
002400         88  ACCT-ROLE-MANAGER           VALUE 'MANAGER'.
002500         88  ACCT-ROLE-EMPLOYEE           VALUE 'EMPLOYEE'.
002600     05  FILLER                      PIC X(10).
