000100****************************************************************
000200*                                                               *
000300*    COPY MEMBER:  CUSTCPY                                     *
000400*    DESCRIPTION:  CUSTOMER MASTER RECORD LAYOUT                *
000500*                  LOADED AND HELD IN WORKING STORAGE FOR       *
000600*                  COMPLETENESS OF THE CATALOG CONVERSION.      *
000700*                  NO POSTING LOGIC IN INVDRIVR CURRENTLY       *
000800*                  JOINS TO THIS RECORD -- CARRIED AS LOADED    *
000900*                  SEED DATA ONLY.                              *
001000*                                                               *
001100*    MAINTENANCE HISTORY                                       *
001200*      90/01/11  RTB  ORIGINAL LAYOUT                          *
001300*      98/12/02  LMK  Y2K -- NO DATE FIELDS, NO CHANGE MADE     *
001400*                                                               *
001500****************************************************************
001600 01  CUSTOMER-REC.
001700     05  CUST-ID                     PIC 9(9)       COMP-3.
001800     05  CUST-NAME                   PIC X(100).
001900     05  CUST-EMAIL                  PIC X(100).
002000     05  CUST-PHONE                  PIC X(30).
002100     05  FILLER                      PIC X(20).
