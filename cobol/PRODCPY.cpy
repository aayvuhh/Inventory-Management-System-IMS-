000100****************************************************************
000200*                                                               *
000300*    COPY MEMBER:  PRODCPY                                     *
000400*    DESCRIPTION:  PRODUCT CATALOG MASTER RECORD LAYOUT         *
000500*                  USED BY INVDRIVR, INVSTKUP AND INVSTKRPT     *
000600*                  TO HOLD ONE CATALOG ITEM EITHER ON THE       *
000700*                  PRODUCT-FILE EXTRACT OR IN THE IN-MEMORY     *
000800*                  PRODUCT-TABLE BUILT AT START OF RUN.         *
000900*                                                               *
001000*    MAINTENANCE HISTORY                                       *
001100*      88/09/14  RTB  ORIGINAL LAYOUT FOR CATALOG CONVERSION    *
001200*      91/02/03  RTB  WIDENED PROD-NAME FOR LONGER DESCRIPTIONS *
001300*      94/11/21  DCJ  ADDED PROD-REORDER-LEVEL FOR REPLENISH    *
001400*      98/12/02  LMK  Y2K -- NO DATE FIELDS ON THIS RECORD,     *
001500*                     REVIEWED FOR COMPLIANCE, NO CHANGE MADE   *
001600*      02/06/18  DCJ  CR10492 ADD PROD-CATEGORY FILTER FIELD    *
001700*                                                               *
001800****************************************************************
001900 01  PRODUCT-REC.
002000     05  PROD-ID                    PIC X(20).
002100     05  PROD-NAME                  PIC X(100).
002200     05  PROD-CATEGORY               PIC X(50).
002300     05  PROD-UNIT-PRICE             PIC S9(7)V9(2) COMP-3.
002400     05  PROD-STOCK-LEVEL            PIC S9(7)      COMP-3.
002500     05  PROD-REORDER-LEVEL          PIC S9(7)      COMP-3.
002600     05  PROD-LOW-STOCK-SW           PIC X(01).
002700         88  PROD-IS-LOW-STOCK           VALUE 'Y'.
002800         88  PROD-IS-NOT-LOW-STOCK       VALUE 'N'.
002900     05  FILLER                      PIC X(30).
