000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  INVSTKRPT.
000400 AUTHOR. DONNA C JERNIGAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/03/15.
000700 DATE-COMPILED. 04/03/15.
000800 SECURITY. NON-CONFIDENTIAL.
000900*   (C)
001000******************************************************************
001100*                                                                *
001200*    REMARKS.                                                    *
001300*    CALLED FROM INVDRIVR AT END OF RUN TO WRITE THE TWO STOCK   *
001400*    REPORTS OFF THE FINAL IN-MEMORY PRODUCT-TABLE -- A FULL     *
001500*    STOCK SUMMARY OF EVERY CATALOG ITEM, AND A LOW-STOCK        *
001600*    SUBSET LIMITED TO ITEMS AT OR BELOW THEIR REORDER LEVEL.    *
001700*    LK-REPORT-ID-CTR IS A SINGLE COUNTER SHARED BY BOTH         *
001800*    REPORTS AND IS RETURNED INCREMENTED SO THE CALLER CAN KEEP  *
001900*    ASSIGNING IDS TO WHATEVER REPORT RUNS NEXT.                 *
002000*                                                                 *
002100*    NOTE -- SALES_SUMMARY AND PURCHASE_ORDERS ARE VALID REPORT   *
002200*    TYPES ON THE MASTER REPORT TABLE BUT HAVE NO GENERATOR IN    *
002300*    THIS SHOP'S SOURCE.  DO NOT ADD ONE HERE WITHOUT A REQUEST.  *
002400*                                                                 *
002500*    MAINTENANCE HISTORY                                         *
002600*      04/03/15  DCJ  ORIGINAL VERSION FOR CR11590                *
002700*      04/09/02  DCJ  CR11614 LOW STOCK REPORT NOW USES THE       *
002800*                     SAME REORDER-LEVEL COMPARISON AS INVSTKUP   *
002900*                     INSTEAD OF A HARD-CODED THRESHOLD           *
003000*      05/11/30  LMK  CR11750 REPORT-ID NOW CARRIED BACK TO THE   *
003100*                     CALLER BY REFERENCE SO A SUBSEQUENT BATCH   *
003200*                     STEP DOES NOT REUSE AN ID THIS STEP ISSUED  *
003300*                                                                 *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 IS INVSTKRPT-DEBUG-SW.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT STOCK-SUMMARY-REPORT ASSIGN TO STKSUMRPT
004500            ACCESS IS SEQUENTIAL
004600            FILE STATUS IS WS-STKSUM-STATUS.
004700     SELECT LOW-STOCK-REPORT     ASSIGN TO LOSTKRPT
004800            ACCESS IS SEQUENTIAL
004900            FILE STATUS IS WS-LOSTK-STATUS.
005000****************************************************************
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  STOCK-SUMMARY-REPORT
005400     RECORDING MODE IS F.
005500 01  STKSUM-LINE.
005600     05  STKSUM-TEXT             PIC X(132).
005700 FD  LOW-STOCK-REPORT
005800     RECORDING MODE IS F.
005900 01  LOSTK-LINE.
006000     05  LOSTK-TEXT              PIC X(132).
006100****************************************************************
006200 WORKING-STORAGE SECTION.
006300 01  PARA-NAME                      PIC X(40) VALUE SPACES.
006400 01  WS-FILE-STATUS-CODES.
006500     05  WS-STKSUM-STATUS            PIC X(2)  VALUE SPACES.
006600     05  WS-LOSTK-STATUS             PIC X(2)  VALUE SPACES.
006700 01  WS-REPORT-EDIT-FIELDS.
006800     05  WS-STOCK-EDIT                PIC Z(6)9.
006900     05  WS-STOCK-EDIT-DISP REDEFINES WS-STOCK-EDIT
007000                                     PIC X(7).
007100     05  WS-REORDER-EDIT              PIC Z(6)9.
007200     05  WS-REORDER-EDIT-DISP REDEFINES WS-REORDER-EDIT
007300                                     PIC X(7).
007400     05  WS-PRICE-EDIT                PIC Z(6)9.99.
007500     05  WS-PRICE-EDIT-DISP REDEFINES WS-PRICE-EDIT
007600                                     PIC X(10).
007700 01  WS-TRIM-FIELDS.
007800     05  WS-TRIM-SOURCE              PIC X(10) VALUE SPACES.
007900     05  WS-TRIM-RESULT              PIC X(10) VALUE SPACES.
008000     05  WS-TRIM-IX                  PIC S9(4) COMP VALUE 0.
008100     05  WS-TRIM-WIDTH               PIC S9(4) COMP VALUE 0.
008200 01  WS-LINE-BUILD-AREA.
008300     05  WS-BUILD-LINE               PIC X(132) VALUE SPACES.
008400     05  WS-LINE-PTR                 PIC S9(4) COMP VALUE 1.
008500 LINKAGE SECTION.
008600 01  PRODUCT-TABLE-AREA.
008700     05  WS-PRODUCT-COUNT            PIC S9(4) COMP.
008800     05  PRODUCT-TABLE OCCURS 500 TIMES INDEXED BY PROD-IX.
008900         10  PT-ID                   PIC X(20).
009000         10  PT-NAME                 PIC X(100).
009100         10  PT-CATEGORY             PIC X(50).
009200         10  PT-UNIT-PRICE           PIC S9(7)V9(2) COMP-3.
009300         10  PT-STOCK-LEVEL          PIC S9(7)      COMP-3.
009400         10  PT-REORDER-LEVEL        PIC S9(7)      COMP-3.
009500         10  PT-LOW-STOCK-SW         PIC X(1).
009600             88  PT-IS-LOW-STOCK         VALUE 'Y'.
009700             88  PT-IS-NOT-LOW-STOCK     VALUE 'N'.
009800         10  FILLER                  PIC X(30).
009900 01  LK-REPORT-ID-CTR                PIC 9(9) COMP-3.
010000******************************************************************
010100 PROCEDURE DIVISION USING PRODUCT-TABLE-AREA, LK-REPORT-ID-CTR.
010200******************************************************************
010300     MOVE 'INVSTKRPT' TO PARA-NAME.
010400     MOVE 16 TO RETURN-CODE.
010500     PERFORM 0100-OPEN-REPORTS-RTN THRU 0100-EXIT.
010600     PERFORM 0200-STOCK-SUMMARY-RTN THRU 0200-EXIT.
010700     PERFORM 0300-LOW-STOCK-RTN THRU 0300-EXIT.
010800     PERFORM 0900-CLOSE-REPORTS-RTN THRU 0900-EXIT.
010900     MOVE ZERO TO RETURN-CODE.
011000     GOBACK.
011100****************************************************************
011200 0100-OPEN-REPORTS-RTN.
011300     OPEN OUTPUT STOCK-SUMMARY-REPORT.
011400     OPEN OUTPUT LOW-STOCK-REPORT.
011500 0100-EXIT.
011600     EXIT.
011700****************************************************************
011800 0200-STOCK-SUMMARY-RTN.
011900*    ONE LINE PER CATALOG ITEM, IN WHATEVER ORDER THE TABLE
012000*    HOLDS THEM -- NO RESEQUENCING IS CALLED FOR BY THE SPEC.
012100     MOVE '0200-STOCK-SUMMARY-RTN' TO PARA-NAME.
012200     MOVE 'STOCK SUMMARY REPORT'      TO STKSUM-TEXT.
012300     WRITE STKSUM-LINE.
012400     MOVE '===================='      TO STKSUM-TEXT.
012500     WRITE STKSUM-LINE.
012600     ADD 1 TO LK-REPORT-ID-CTR.
012700     PERFORM 0210-WRITE-ONE-SUMMARY-LINE-RTN THRU 0210-EXIT
012800             VARYING PROD-IX FROM 1 BY 1
012900             UNTIL PROD-IX > WS-PRODUCT-COUNT.
013000 0200-EXIT.
013100     EXIT.
013200****************************************************************
013300 0210-WRITE-ONE-SUMMARY-LINE-RTN.
013400     MOVE SPACES TO WS-BUILD-LINE.
013500     MOVE 1 TO WS-LINE-PTR.
013600     STRING PT-NAME (PROD-IX)        DELIMITED BY '  '
013700            ' ('                     DELIMITED BY SIZE
013800            PT-ID (PROD-IX)          DELIMITED BY '  '
013900            '): '                    DELIMITED BY SIZE
014000       INTO WS-BUILD-LINE WITH POINTER WS-LINE-PTR
014100     END-STRING.
014200     MOVE PT-STOCK-LEVEL (PROD-IX) TO WS-STOCK-EDIT.
014300     MOVE WS-STOCK-EDIT-DISP TO WS-TRIM-SOURCE.
014400     MOVE 7 TO WS-TRIM-WIDTH.
014500     PERFORM 0950-TRIM-LEADING-BLANKS-RTN THRU 0950-EXIT.
014600     STRING WS-TRIM-RESULT            DELIMITED BY SPACE
014700            ' units @ '                DELIMITED BY SIZE
014800       INTO WS-BUILD-LINE WITH POINTER WS-LINE-PTR
014900     END-STRING.
015000     MOVE PT-UNIT-PRICE (PROD-IX) TO WS-PRICE-EDIT.
015100     MOVE WS-PRICE-EDIT-DISP TO WS-TRIM-SOURCE.
015200     MOVE 10 TO WS-TRIM-WIDTH.
015300     PERFORM 0950-TRIM-LEADING-BLANKS-RTN THRU 0950-EXIT.
015400     STRING WS-TRIM-RESULT            DELIMITED BY SPACE
015500       INTO WS-BUILD-LINE WITH POINTER WS-LINE-PTR
015600     END-STRING.
015700     MOVE WS-BUILD-LINE TO STKSUM-TEXT.
015800     WRITE STKSUM-LINE.
015900 0210-EXIT.
016000     EXIT.
016100****************************************************************
016200 0300-LOW-STOCK-RTN.
016300*    SUBSET OF THE SAME TABLE, LIMITED TO PT-IS-LOW-STOCK --
016400*    INVDRIVR'S 2900-GET-LOW-STOCK-RTN RE-DERIVES THAT SWITCH
016500*    FOR EVERY PRODUCT JUST BEFORE THIS PROGRAM IS CALLED.
016600     MOVE '0300-LOW-STOCK-RTN' TO PARA-NAME.
016700     MOVE 'LOW STOCK REPORT'         TO LOSTK-TEXT.
016800     WRITE LOSTK-LINE.
016900     MOVE '================'        TO LOSTK-TEXT.
017000     WRITE LOSTK-LINE.
017100     ADD 1 TO LK-REPORT-ID-CTR.
017200     PERFORM 0310-WRITE-ONE-LOW-STOCK-LINE-RTN THRU 0310-EXIT
017300             VARYING PROD-IX FROM 1 BY 1
017400             UNTIL PROD-IX > WS-PRODUCT-COUNT.
017500 0300-EXIT.
017600     EXIT.
017700****************************************************************
017800 0310-WRITE-ONE-LOW-STOCK-LINE-RTN.
017900     IF PT-IS-LOW-STOCK (PROD-IX)
018000         MOVE SPACES TO WS-BUILD-LINE
018100         MOVE 1 TO WS-LINE-PTR
018200         STRING PT-NAME (PROD-IX)       DELIMITED BY '  '
018300                ' ('                    DELIMITED BY SIZE
018400                PT-ID (PROD-IX)         DELIMITED BY '  '
018500                '): '                   DELIMITED BY SIZE
018600           INTO WS-BUILD-LINE WITH POINTER WS-LINE-PTR
018700         END-STRING
018800         MOVE PT-STOCK-LEVEL (PROD-IX) TO WS-STOCK-EDIT
018900         MOVE WS-STOCK-EDIT-DISP TO WS-TRIM-SOURCE
019000         MOVE 7 TO WS-TRIM-WIDTH
019100         PERFORM 0950-TRIM-LEADING-BLANKS-RTN THRU 0950-EXIT
019200         STRING WS-TRIM-RESULT              DELIMITED BY SPACE
019300                ' units (reorder level: '   DELIMITED BY SIZE
019400           INTO WS-BUILD-LINE WITH POINTER WS-LINE-PTR
019500         END-STRING
019600         MOVE PT-REORDER-LEVEL (PROD-IX) TO WS-REORDER-EDIT
019700         MOVE WS-REORDER-EDIT-DISP TO WS-TRIM-SOURCE
019800         MOVE 7 TO WS-TRIM-WIDTH
019900         PERFORM 0950-TRIM-LEADING-BLANKS-RTN THRU 0950-EXIT
020000         STRING WS-TRIM-RESULT              DELIMITED BY SPACE
020100                ')'                          DELIMITED BY SIZE
020200           INTO WS-BUILD-LINE WITH POINTER WS-LINE-PTR
020300         END-STRING
020400         MOVE WS-BUILD-LINE TO LOSTK-TEXT
020500         WRITE LOSTK-LINE
020600     END-IF.
020700 0310-EXIT.
020800     EXIT.
020900****************************************************************
021000 0950-TRIM-LEADING-BLANKS-RTN.
021100*    SHARED SCRATCH ROUTINE -- STRIPS LEADING BLANKS FROM A
021200*    ZERO-SUPPRESSED NUMERIC EDIT FIELD SO IT CAN BE STRUNG
021300*    INTO A REPORT LINE WITHOUT EMBEDDED GAPS.  CALLER LOADS
021400*    WS-TRIM-SOURCE AND WS-TRIM-WIDTH BEFORE PERFORMING THIS.
021500     MOVE SPACES TO WS-TRIM-RESULT.
021600     MOVE 1 TO WS-TRIM-IX.
021700     PERFORM 0955-SKIP-ONE-BLANK-RTN THRU 0955-EXIT
021800             UNTIL WS-TRIM-IX > WS-TRIM-WIDTH
021900                OR WS-TRIM-SOURCE (WS-TRIM-IX:1) NOT = SPACE.
022000     IF WS-TRIM-IX <= WS-TRIM-WIDTH
022100         MOVE WS-TRIM-SOURCE (WS-TRIM-IX:) TO WS-TRIM-RESULT
022200     END-IF.
022300 0950-EXIT.
022400     EXIT.
022500****************************************************************
022600 0955-SKIP-ONE-BLANK-RTN.
022700     ADD 1 TO WS-TRIM-IX.
022800 0955-EXIT.
022900     EXIT.
023000****************************************************************
023100 0900-CLOSE-REPORTS-RTN.
023200     CLOSE STOCK-SUMMARY-REPORT.
023300     CLOSE LOW-STOCK-REPORT.
023400 0900-EXIT.
023500     EXIT.
