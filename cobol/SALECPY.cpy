000100****************************************************************
000200*                                                               *
000300*    COPY MEMBER:  SALECPY                                     *
000400*    DESCRIPTION:  SALES TRANSACTION RECORD LAYOUT              *
000500*                  APPEND-ONLY -- ONE ROW PER SALE, EITHER      *
000600*                  LOADED FROM THE SALE-FILE HISTORY AT START   *
000700*                  OF RUN (1200-LOAD-SALES) OR POSTED DURING    *
000800*                  THE RUN (2500-RECORD-SALE).                 *
000900*                                                               *
001000*    MAINTENANCE HISTORY                                       *
001100*      93/02/08  RTB  ORIGINAL LAYOUT FOR SALES CONVERSION      *
001200*      96/07/30  DCJ  ADDED SALE-SELLER-ID FOR COMMISSION RUN   *
001300*      98/12/02  LMK  Y2K -- SALE-DATE ALREADY CCYYMMDD,        *
001400*                     VERIFIED COMPLIANT, NO CHANGE MADE        *
001500*      04/03/15  DCJ  CR11590 ADDED SALE-REVENUE/SALE-PROFIT    *
001600*                     DERIVED FIELDS FOR EMPLOYEE STATS RUN     *
001700*                                                               *
001800****************************************************************
001900 01  SALE-REC.
002000     05  SALE-ID                     PIC 9(9)       COMP-3.
002100     05  SALE-PRODUCT-ID             PIC X(20).
002200     05  SALE-QUANTITY               PIC S9(7)      COMP-3.
002300     05  SALE-PRICE                  PIC S9(7)V9(2) COMP-3.
002400     05  SALE-COST-PRICE             PIC S9(7)V9(2) COMP-3.
002500     05  SALE-DATE-N.
002600         10  SALE-DATE-CCYY          PIC 9(4).
002700         10  SALE-DATE-MM            PIC 9(2).
002800         10  SALE-DATE-DD            PIC 9(2).
002900     05  SALE-DATE REDEFINES SALE-DATE-N
003000                                     PIC 9(8).
003100     05  SALE-SELLER-ID              PIC 9(9)       COMP-3.
003200     05  SALE-HAS-SELLER-SW          PIC X(01).
003300         88  SALE-HAS-SELLER             VALUE 'Y'.
003400         88  SALE-HAS-NO-SELLER          VALUE 'N'.
003500     05  SALE-REVENUE                PIC S9(9)V9(2) COMP-3.
003600     05  SALE-PROFIT                 PIC S9(9)V9(2) COMP-3.
003700     05  FILLER                      PIC X(10).
