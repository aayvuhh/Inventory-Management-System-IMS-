000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  INVAUTH.
000400 AUTHOR. DONNA C JERNIGAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/14/96.
000700 DATE-COMPILED. 05/14/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900*   (C)
001000******************************************************************
001100*                                                                *
001200*    REMARKS.                                                    *
001300*    COMMON ACCOUNT/LOGON VALIDATION RULES, CALLED BY WHATEVER    *
001400*    ONLINE OR BATCH FRONT END NEEDS TO REGISTER AN ACCOUNT, LOG  *
001500*    ONE ON, RUN A PASSWORD-RESET REQUEST THROUGH, OR CHANGE A    *
001600*    PASSWORD.  THE CALLER SETS LK-OPERATION AND FILLS IN ONLY    *
001700*    THE FIELDS THAT OPERATION NEEDS; THIS MODULE NEVER TOUCHES   *
001800*    A FILE OF ITS OWN -- IT IS PASSED THE ACCOUNT-TABLE ALREADY  *
001900*    IN STORAGE (SAME SHAPE INVDRIVR BUILDS AT START OF RUN) AND  *
002000*    RETURNS LK-RESULT-SW 'Y'/'N'.  THIS PROGRAM DOES NOT         *
002100*    GENERATE THE REPLACEMENT PASSWORD ON A RESET APPROVAL --     *
002200*    THAT IS A SEPARATE, NON-DETERMINISTIC STEP THE CALLER OWNS.  *
002300*    NOT CURRENTLY CALLED FROM INVDRIVR'S TRANSACTION LOOP; KEPT  *
002400*    HERE AS A STANDALONE UTILITY FOR WHEN ONLINE LOGON COMES IN. *
002500*                                                                 *
002600*    MAINTENANCE HISTORY                                         *
002700*      96/05/14  DCJ  ORIGINAL VERSION -- PULLED THE LOGON EDITS  *
002800*                     OUT OF THE STILLBORN ONLINE FRONT END SO    *
002900*                     THE RULES COULD BE UNIT TESTED IN BATCH     *
003000*      97/01/22  RTB  CR10201 PHONE NORMALIZATION ADDED -- DATA   *
003100*                     ENTRY WAS LEAVING DASHES AND PARENS IN      *
003200*                     ACCT-PHONE, BREAKING THE 10-DIGIT EDIT      *
003300*      98/12/02  LMK  Y2K -- NO DATE FIELDS IN THIS MODULE,       *
003400*                     REVIEWED FOR COMPLIANCE, NO CHANGE MADE     *
003500*      02/03/11  DCJ  CR10465 EMAIL DOMAIN RULE NOW CASE- AND     *
003600*                     BLANK-INSENSITIVE -- TOO MANY REGISTRATIONS *
003700*                     WERE BOUNCING ON "@PSU.EDU" IN UPPER CASE   *
003800*      05/09/19  LMK  CR11741 ADDED RESET-REQ/RESET-APPR/         *
003900*                     RESET-REJ OPERATIONS FOR THE HELP DESK'S    *
004000*                     PASSWORD RESET WORKFLOW                     *
004100*      06/05/30  DCJ  CR11825 ADDED CHANGE-PW OPERATION SO A      *
004200*                     LOGGED-ON USER CAN CHANGE THEIR OWN         *
004300*                     PASSWORD WITHOUT GOING THROUGH THE HELP     *
004400*                     DESK RESET QUEUE                            *
004500*      06/09/18  DCJ  CR11861 ACCOUNT-TABLE-AREA LINKAGE NOW      *
004600*                     COPIES ACCTCPY INSTEAD OF A HAND-MIRRORED   *
004700*                     FIELD GROUP -- MATCHES INVDRIVR/INVEMPST    *
004800*                                                                 *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 IS INVAUTH-DEBUG-SW.
005700****************************************************************
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000 01  PARA-NAME                      PIC X(40)      VALUE SPACES.
006100 01  WS-SCAN-AREA.
006200     05  WS-SCAN-FIELD               PIC X(100)     VALUE SPACES.
006300     05  WS-SCAN-LEN                 PIC S9(4)      COMP VALUE 0.
006400     05  WS-SCAN-LEN-N REDEFINES WS-SCAN-LEN
006500                                     PIC S9999.
006600     05  WS-SCAN-IX                  PIC S9(4)      COMP VALUE 0.
006700     05  FILLER                      PIC X(10).
006800 01  WS-EMAIL-WORK-AREA.
006900     05  WS-EMAIL-COMPARE             PIC X(100)    VALUE SPACES.
007000     05  FILLER                      PIC X(10).
007100 01  WS-PHONE-WORK-AREA.
007200     05  WS-PHONE-BUILD               PIC X(10)     VALUE SPACES.
007300     05  WS-PHONE-BUILD-LEN           PIC S9(4)     COMP VALUE 0.
007400     05  WS-PHONE-SCAN-IX             PIC S9(4)     COMP VALUE 0.
007500     05  WS-PHONE-SCAN-CHAR           PIC X(01)     VALUE SPACE.
007600         88  WS-PHONE-SCAN-IS-DIGIT       VALUE '0' THRU '9'.
007700     05  WS-PHONE-SCAN-CHAR-N REDEFINES WS-PHONE-SCAN-CHAR
007800                                     PIC 9(01).
007900     05  FILLER                      PIC X(10).
008000 01  WS-WORK-FIELDS.
008100     05  WS-FOUND-SW                  PIC X(01)     VALUE 'N'.
008200         88  WS-FOUND                     VALUE 'Y'.
008300     05  WS-EDIT-OK-SW                PIC X(01)     VALUE 'N'.
008400         88  WS-EDIT-OK                   VALUE 'Y'.
008500     05  WS-PASSWORD-LEN               PIC S9(4)    COMP VALUE 0.
008600     05  WS-PASSWORD-LEN-N REDEFINES WS-PASSWORD-LEN
008700                                     PIC S9999.
008800     05  FILLER                      PIC X(10).
008900 LINKAGE SECTION.
009000 01  ACCOUNT-TABLE-AREA.
009100     05  WS-ACCOUNT-COUNT             PIC S9(4)     COMP.
009200     05  ACCOUNT-TABLE OCCURS 200 TIMES INDEXED BY ACCT-IX.
009300         COPY ACCTCPY REPLACING ==01== BY ==10==, ==05== BY ==15==.
009400 01  LK-AUTH-REQUEST.
009500     05  LK-OPERATION                 PIC X(10).
009600         88  LK-OP-REGISTER               VALUE 'REGISTER'.
009700         88  LK-OP-LOGIN                  VALUE 'LOGIN'.
009800         88  LK-OP-RESET-REQ              VALUE 'RESET-REQ'.
009900         88  LK-OP-RESET-APPR             VALUE 'RESET-APPR'.
010000         88  LK-OP-RESET-REJ              VALUE 'RESET-REJ'.
010100         88  LK-OP-CHANGE-PW              VALUE 'CHANGE-PW'.
010200     05  LK-EMAIL-IN                  PIC X(100).
010300     05  LK-PASSWORD-IN               PIC X(100).
010400     05  LK-OLD-PASSWORD-IN           PIC X(100).
010500     05  LK-PHONE-IN                  PIC X(30).
010600     05  LK-PHONE-OUT                 PIC X(10).
010700     05  LK-FOUND-ACCT-ID             PIC 9(9)      COMP-3.
010800     05  LK-RESET-STATUS              PIC X(10).
010900         88  LK-RESET-PENDING             VALUE 'PENDING'.
011000         88  LK-RESET-APPROVED            VALUE 'APPROVED'.
011100         88  LK-RESET-REJECTED            VALUE 'REJECTED'.
011200     05  LK-RESULT-SW                 PIC X(01).
011300         88  LK-APPROVED                  VALUE 'Y'.
011400         88  LK-REJECTED                  VALUE 'N'.
011500     05  FILLER                      PIC X(20).
011600******************************************************************
011700 PROCEDURE DIVISION USING ACCOUNT-TABLE-AREA, LK-AUTH-REQUEST.
011800******************************************************************
011900     MOVE 'INVAUTH' TO PARA-NAME.
012000     MOVE 16 TO RETURN-CODE.
012100     MOVE 'N' TO LK-RESULT-SW.
012200     EVALUATE TRUE
012300         WHEN LK-OP-REGISTER
012400             PERFORM 0100-VALIDATE-REGISTER-RTN THRU 0100-EXIT
012500         WHEN LK-OP-LOGIN
012600             PERFORM 0200-VALIDATE-LOGIN-RTN THRU 0200-EXIT
012700         WHEN LK-OP-RESET-REQ
012800             PERFORM 0300-REQUEST-RESET-RTN THRU 0300-EXIT
012900         WHEN LK-OP-RESET-APPR
013000             PERFORM 0400-APPROVE-RESET-RTN THRU 0400-EXIT
013100         WHEN LK-OP-RESET-REJ
013200             PERFORM 0500-REJECT-RESET-RTN THRU 0500-EXIT
013300         WHEN LK-OP-CHANGE-PW
013400             PERFORM 0600-CHANGE-PASSWORD-RTN THRU 0600-EXIT
013500         WHEN OTHER
013600             DISPLAY 'INVAUTH -- UNKNOWN OPERATION: ' LK-OPERATION
013700     END-EVALUATE.
013800     MOVE ZERO TO RETURN-CODE.
013900     GOBACK.
014000****************************************************************
014100 0100-VALIDATE-REGISTER-RTN.
014200*    REGISTRATION NEEDS ALL THREE EDITS TO PASS -- DOMAIN,
014300*    PASSWORD LENGTH, AND A CLEAN 10-DIGIT PHONE (CR10201).
014400     MOVE '0100-VALIDATE-REGISTER-RTN' TO PARA-NAME.
014500     PERFORM 0110-VALIDATE-EMAIL-RTN THRU 0110-EXIT.
014600     IF WS-EDIT-OK
014700         PERFORM 0130-VALIDATE-PASSWORD-RTN THRU 0130-EXIT
014800     END-IF.
014900     IF WS-EDIT-OK
015000         PERFORM 0140-NORMALIZE-PHONE-RTN THRU 0140-EXIT
015100     END-IF.
015200     IF WS-EDIT-OK
015300         SET LK-APPROVED TO TRUE
015400     ELSE
015500         SET LK-REJECTED TO TRUE
015600     END-IF.
015700 0100-EXIT.
015800     EXIT.
015900****************************************************************
016000 0110-VALIDATE-EMAIL-RTN.
016100*    DOMAIN RULE -- ACCOUNT EMAIL MUST END IN @PSU.EDU, CHECKED
016200*    CASE-INSENSITIVE AND AGAINST THE TRIMMED ADDRESS (CR10465).
016300     MOVE '0110-VALIDATE-EMAIL-RTN' TO PARA-NAME.
016400     MOVE 'N' TO WS-EDIT-OK-SW.
016500     MOVE LK-EMAIL-IN TO WS-SCAN-FIELD.
016600     INSPECT WS-SCAN-FIELD CONVERTING
016700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
016800         'abcdefghijklmnopqrstuvwxyz'.
016900     PERFORM 0900-FIND-LEN-RTN THRU 0900-EXIT.
017000     IF WS-SCAN-LEN > 8
017100         IF WS-SCAN-FIELD (WS-SCAN-LEN - 7 : 8) = '@psu.edu'
017200             SET WS-EDIT-OK TO TRUE
017300         END-IF
017400     END-IF.
017500 0110-EXIT.
017600     EXIT.
017700****************************************************************
017800 0130-VALIDATE-PASSWORD-RTN.
017900*    PASSWORD RULE -- AT LEAST 8 CHARACTERS, TRAILING BLANKS NOT
018000*    COUNTED TOWARD THE LENGTH.
018100     MOVE '0130-VALIDATE-PASSWORD-RTN' TO PARA-NAME.
018200     MOVE 'N' TO WS-EDIT-OK-SW.
018300     MOVE LK-PASSWORD-IN TO WS-SCAN-FIELD.
018400     PERFORM 0900-FIND-LEN-RTN THRU 0900-EXIT.
018500     MOVE WS-SCAN-LEN TO WS-PASSWORD-LEN.
018600     IF WS-PASSWORD-LEN >= 8
018700         SET WS-EDIT-OK TO TRUE
018800     END-IF.
018900 0130-EXIT.
019000     EXIT.
019100****************************************************************
019200 0140-NORMALIZE-PHONE-RTN.
019300*    PHONE RULE -- STRIP EVERYTHING BUT DIGITS, RESULT MUST COME
019400*    OUT TO EXACTLY 10 DIGITS (CR10201).
019500     MOVE '0140-NORMALIZE-PHONE-RTN' TO PARA-NAME.
019600     MOVE 'N' TO WS-EDIT-OK-SW.
019700     MOVE SPACES TO WS-PHONE-BUILD.
019800     MOVE 0 TO WS-PHONE-BUILD-LEN.
019900     PERFORM 0145-SCAN-ONE-PHONE-CHAR-RTN THRU 0145-EXIT
020000         VARYING WS-PHONE-SCAN-IX FROM 1 BY 1
020100         UNTIL WS-PHONE-SCAN-IX > 30.
020200     IF WS-PHONE-BUILD-LEN = 10
020300         MOVE WS-PHONE-BUILD TO LK-PHONE-OUT
020400         SET WS-EDIT-OK TO TRUE
020500     ELSE
020600         MOVE SPACES TO LK-PHONE-OUT
020700     END-IF.
020800 0140-EXIT.
020900     EXIT.
021000****************************************************************
021100 0145-SCAN-ONE-PHONE-CHAR-RTN.
021200     MOVE LK-PHONE-IN (WS-PHONE-SCAN-IX : 1) TO WS-PHONE-SCAN-CHAR.
021300     IF WS-PHONE-SCAN-IS-DIGIT
021400         ADD 1 TO WS-PHONE-BUILD-LEN
021500         IF WS-PHONE-BUILD-LEN <= 10
021600             MOVE WS-PHONE-SCAN-CHAR TO
021700                 WS-PHONE-BUILD (WS-PHONE-BUILD-LEN : 1)
021800         END-IF
021900     END-IF.
022000 0145-EXIT.
022100     EXIT.
022200****************************************************************
022300 0200-VALIDATE-LOGIN-RTN.
022400*    LOGIN CHECK -- FIND THE ACCOUNT BY EMAIL (CASE-INSENSITIVE,
022500*    SAME RULE AS REGISTRATION) AND COMPARE THE PASSWORD GIVEN.
022600     MOVE '0200-VALIDATE-LOGIN-RTN' TO PARA-NAME.
022700     PERFORM 0210-FIND-ACCOUNT-BY-EMAIL-RTN THRU 0210-EXIT.
022800     IF WS-FOUND
022900         IF ACCT-PASSWORD (ACCT-IX) = LK-PASSWORD-IN
023000             MOVE ACCT-ID (ACCT-IX) TO LK-FOUND-ACCT-ID
023100             SET LK-APPROVED TO TRUE
023200         ELSE
023300             SET LK-REJECTED TO TRUE
023400         END-IF
023500     ELSE
023600         SET LK-REJECTED TO TRUE
023700     END-IF.
023800 0200-EXIT.
023900     EXIT.
024000****************************************************************
024100 0210-FIND-ACCOUNT-BY-EMAIL-RTN.
024200     MOVE 'N' TO WS-FOUND-SW.
024300     MOVE LK-EMAIL-IN TO WS-EMAIL-COMPARE.
024400     INSPECT WS-EMAIL-COMPARE CONVERTING
024500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
024600         'abcdefghijklmnopqrstuvwxyz'.
024700     SET ACCT-IX TO 1.
024800     PERFORM 0220-CHECK-ONE-ACCOUNT-RTN THRU 0220-EXIT
024900         VARYING ACCT-IX FROM 1 BY 1
025000         UNTIL ACCT-IX > WS-ACCOUNT-COUNT
025100            OR WS-FOUND.
025200 0210-EXIT.
025300     EXIT.
025400****************************************************************
025500 0220-CHECK-ONE-ACCOUNT-RTN.
025600     MOVE ACCT-EMAIL (ACCT-IX) TO WS-SCAN-FIELD.
025700     INSPECT WS-SCAN-FIELD CONVERTING
025800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
025900         'abcdefghijklmnopqrstuvwxyz'.
026000     IF WS-SCAN-FIELD = WS-EMAIL-COMPARE
026100         SET WS-FOUND TO TRUE
026200     END-IF.
026300 0220-EXIT.
026400     EXIT.
026500****************************************************************
026600 0300-REQUEST-RESET-RTN.
026700*    RESET REQUEST -- CONFIRMS THE EMAIL BELONGS TO A KNOWN
026800*    ACCOUNT AND HANDS BACK A PENDING STATUS; THE HELP DESK QUEUE
026900*    ITSELF IS NOT A FILE THIS PROGRAM OWNS (CR11741).
027000     MOVE '0300-REQUEST-RESET-RTN' TO PARA-NAME.
027100     PERFORM 0210-FIND-ACCOUNT-BY-EMAIL-RTN THRU 0210-EXIT.
027200     IF WS-FOUND
027300         MOVE ACCT-ID (ACCT-IX) TO LK-FOUND-ACCT-ID
027400         SET LK-RESET-PENDING TO TRUE
027500         SET LK-APPROVED TO TRUE
027600     ELSE
027700         SET LK-REJECTED TO TRUE
027800     END-IF.
027900 0300-EXIT.
028000     EXIT.
028100****************************************************************
028200 0400-APPROVE-RESET-RTN.
028300*    A RESET CAN ONLY BE APPROVED OUT OF PENDING -- APPROVING
028400*    TWICE OR APPROVING SOMETHING ALREADY REJECTED IS REFUSED.
028500     MOVE '0400-APPROVE-RESET-RTN' TO PARA-NAME.
028600     IF LK-RESET-PENDING
028700         SET LK-RESET-APPROVED TO TRUE
028800         SET LK-APPROVED TO TRUE
028900     ELSE
029000         SET LK-REJECTED TO TRUE
029100     END-IF.
029200 0400-EXIT.
029300     EXIT.
029400****************************************************************
029500 0500-REJECT-RESET-RTN.
029600*    SAME GUARD AS THE APPROVAL SIDE -- ONLY A PENDING REQUEST
029700*    CAN BE REJECTED.
029800     MOVE '0500-REJECT-RESET-RTN' TO PARA-NAME.
029900     IF LK-RESET-PENDING
030000         SET LK-RESET-REJECTED TO TRUE
030100         SET LK-APPROVED TO TRUE
030200     ELSE
030300         SET LK-REJECTED TO TRUE
030400     END-IF.
030500 0500-EXIT.
030600     EXIT.
030700****************************************************************
030800 0600-CHANGE-PASSWORD-RTN.
030900*    CHANGE-PASSWORD -- CALLER MUST SUPPLY THE CURRENT PASSWORD;
031000*    THE NEW ONE STILL HAS TO CLEAR THE 8-CHARACTER RULE (CR11825).
031100     MOVE '0600-CHANGE-PASSWORD-RTN' TO PARA-NAME.
031200     PERFORM 0210-FIND-ACCOUNT-BY-EMAIL-RTN THRU 0210-EXIT.
031300     IF WS-FOUND
031400         IF ACCT-PASSWORD (ACCT-IX) = LK-OLD-PASSWORD-IN
031500             MOVE LK-PASSWORD-IN TO WS-SCAN-FIELD
031600             PERFORM 0900-FIND-LEN-RTN THRU 0900-EXIT
031700             IF WS-SCAN-LEN >= 8
031800                 MOVE LK-PASSWORD-IN TO ACCT-PASSWORD (ACCT-IX)
031900                 MOVE ACCT-ID (ACCT-IX) TO LK-FOUND-ACCT-ID
032000                 SET LK-APPROVED TO TRUE
032100             ELSE
032200                 SET LK-REJECTED TO TRUE
032300             END-IF
032400         ELSE
032500             SET LK-REJECTED TO TRUE
032600         END-IF
032700     ELSE
032800         SET LK-REJECTED TO TRUE
032900     END-IF.
033000 0600-EXIT.
033100     EXIT.
033200****************************************************************
033300 0900-FIND-LEN-RTN.
033400*    GENERAL-PURPOSE TRAILING-BLANK TRIM -- WALKS WS-SCAN-FIELD
033500*    FROM THE RIGHT AND STOPS ON THE FIRST NON-BLANK BYTE.
033600     MOVE 100 TO WS-SCAN-IX.
033700     MOVE 0 TO WS-SCAN-LEN.
033800     PERFORM 0910-BACK-UP-ONE-RTN THRU 0910-EXIT
033900         UNTIL WS-SCAN-IX = 0
034000            OR WS-SCAN-LEN NOT = 0.
034100 0900-EXIT.
034200     EXIT.
034300****************************************************************
034400 0910-BACK-UP-ONE-RTN.
034500     IF WS-SCAN-FIELD (WS-SCAN-IX : 1) NOT = SPACE
034600         MOVE WS-SCAN-IX TO WS-SCAN-LEN
034700     ELSE
034800         SUBTRACT 1 FROM WS-SCAN-IX
034900     END-IF.
035000 0910-EXIT.
035100     EXIT.
