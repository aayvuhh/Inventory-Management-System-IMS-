000100****************************************************************
000200*                                                               *
000300*    COPY MEMBER:  OITMCPY                                     *
000400*    DESCRIPTION:  PURCHASE ORDER LINE ITEM RECORD LAYOUT       *
000500*                  ONE ROW PER ITEM ON A PURCHASE ORDER,        *
000600*                  HELD IN THE ORDER-ITEM-TABLE KEYED BY        *
000700*                  OI-PO-ID. AN ITEM WHOSE PO OR PRODUCT        *
000800*                  CANNOT BE RESOLVED AT LOAD OR POST TIME IS   *
000900*                  DROPPED SILENTLY -- SEE 2300-ADD-ORDER-ITEM. *
001000*                                                               *
001100*    MAINTENANCE HISTORY                                       *
001200*      92/05/19  RTB  ORIGINAL LAYOUT                          *
001300*      95/08/02  DCJ  ADDED OI-LINE-TOTAL DERIVED FIELD         *
001400*      98/12/02  LMK  Y2K -- NO DATE FIELDS, NO CHANGE MADE     *
001500*                                                               *
001600****************************************************************
001700 01  ORDER-ITEM-REC.
001800     05  OI-PO-ID                    PIC 9(9)       COMP-3.
001900     05  OI-PRODUCT-ID               PIC X(20).
002000     05  OI-QUANTITY                 PIC S9(7)      COMP-3.
002100     05  OI-UNIT-PRICE               PIC S9(7)V9(2) COMP-3.
002200     05  OI-LINE-TOTAL               PIC S9(9)V9(2) COMP-3.
002300     05  FILLER                      PIC X(20).
