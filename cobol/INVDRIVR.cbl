000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  INVDRIVR
000600*
000700* AUTHOR :  Donna C Jernigan
000800*
000900* READS THE PRODUCT, SUPPLIER, CUSTOMER, PURCHASE ORDER, ORDER
001000* ITEM, SALE AND ACCOUNT EXTRACTS INTO WORKING STORAGE AT START
001100* OF RUN, THEN READS A SEQUENTIAL TRANSACTION FILE OF POSTING
001200* REQUESTS (ADD-ITEM, CREATE-PO, ADD-OITEM, RECORD-SALE,
001300* CREATE-SR, APPROVE-SR, REJECT-SR) AND APPLIES EACH ONE TO THE
001400* IN-MEMORY TABLES, CALLING INVSTKUP WHEREVER A STOCK LEVEL
001500* MUST MOVE.  AT END OF RUN, CALLS INVEMPST FOR THE EMPLOYEE
001600* COMMISSION BREAK AND INVSTKRPT FOR THE TWO STOCK REPORTS.
001700*
001800* TRAN-CODE IS ONE OF: ADD-ITEM, CREATE-PO, ADD-OITEM,
001900* RECORD-SALE, CREATE-SR, APPROVE-SR, REJECT-SR.  AN ASTERISK
002000* IN TRAN-CODE IS A COMMENT LINE AND IS SKIPPED.
002100*
002200****************************************************************
002300 IDENTIFICATION DIVISION.
002400******************************************************************
002500 PROGRAM-ID. INVDRIVR.
002600 AUTHOR. DONNA C JERNIGAN.
002700 INSTALLATION. COBOL DEVELOPMENT CENTER.
002800 DATE-WRITTEN. 04/03/15.
002900 DATE-COMPILED. 04/03/15.
003000 SECURITY. NON-CONFIDENTIAL.
003100*   (C)
003200******************************************************************
003300*                                                                *
003400*    MAINTENANCE HISTORY                                         *
003500*      92/05/19  RTB  ORIGINAL VERSION -- CATALOG AND PURCHASE   *
003600*                     ORDER CONVERSION OFF THE PRODUCT DAY FILE  *
003700*      93/02/08  RTB  CR09512 ADDED SALES POSTING AND RUNNING    *
003800*                     REVENUE/PROFIT ACCUMULATORS                *
003900*      95/08/02  DCJ  CR09944 ADDED STOCK REQUEST WORKFLOW       *
004000*      96/11/04  DCJ  CR10017 ADD-ORDER-ITEM NOW DROPS ORPHANS   *
004100*                     SILENTLY INSTEAD OF ABENDING -- PER USER   *
004200*                     AREA REQUEST, BAD PO/PRODUCT IS COMMON ON  *
004300*                     THE OVERNIGHT FEED                         *
004400*      98/12/02  LMK  Y2K -- CENTURY WINDOWING ADDED TO THE      *
004500*                     DATE-DERIVATION ROUTINE, ACCEPT FROM DATE  *
004600*                     ONLY RETURNS A 2-DIGIT YEAR.  TESTED WITH  *
004700*                     SIMULATED SYSTEM DATES THROUGH 2010        *
004800*      01/09/13  DCJ  CR10877 CALL OUT TO INVSTKUP FOR EVERY     *
004900*                     STOCK MOVEMENT INSTEAD OF AN INLINE ADD    *
005000*      04/03/15  DCJ  CR11590 ADDED EMPLOYEE COMMISSION BREAK    *
005100*                     (CALLS INVEMPST) AND THE TWO STOCK REPORTS *
005200*                     (CALLS INVSTKRPT) AT END OF RUN            *
005300*      05/07/22  DCJ  CR11734 ADDED APPROVE-SR/REJECT-SR TRAN    *
005400*                     CODES FOR THE REPLENISHMENT WORKFLOW       *
005500*      06/02/10  DCJ  CR11802 LOAD LOOPS REWRITTEN OUT-OF-LINE   *
005600*                     PER SHOP STANDARD -- NO MORE PERFORM/      *
005700*                     END-PERFORM BLOCKS IN THIS PROGRAM         *
005800*      06/09/18  DCJ  CR11861 SUPPLIER/CUSTOMER/PURCH-ORDER/     *
005900*                     ORDER-ITEM/SALE/STOCK-REQ/ACCOUNT TABLE    *
006000*                     ENTRIES NOW COPY THE SAME MEMBERS INVEMPST *
006100*                     AND INVAUTH LINK AGAINST, INSTEAD OF       *
006200*                     HAND-MIRRORED FIELD GROUPS -- AUDIT FOUND  *
006300*                     THE OLD GROUPS HAD DRIFTED OUT OF STEP     *
006400*                                                                *
006500****************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     UPSI-0 IS INVDRIVR-TEST-MODE-SW.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT PRODUCT-FILE      ASSIGN TO PRODFILE
007600            ACCESS IS SEQUENTIAL
007700            FILE STATUS IS WS-PRODFILE-STATUS.
007800     SELECT SUPPLIER-FILE     ASSIGN TO SUPPFILE
007900            ACCESS IS SEQUENTIAL
008000            FILE STATUS IS WS-SUPPFILE-STATUS.
008100     SELECT CUSTOMER-FILE     ASSIGN TO CUSTFILE
008200            ACCESS IS SEQUENTIAL
008300            FILE STATUS IS WS-CUSTFILE-STATUS.
008400     SELECT PURCHASE-ORDER-FILE ASSIGN TO PORDFILE
008500            ACCESS IS SEQUENTIAL
008600            FILE STATUS IS WS-PORDFILE-STATUS.
008700     SELECT ORDER-ITEM-FILE   ASSIGN TO OITMFILE
008800            ACCESS IS SEQUENTIAL
008900            FILE STATUS IS WS-OITMFILE-STATUS.
009000     SELECT SALE-FILE         ASSIGN TO SALEFILE
009100            ACCESS IS SEQUENTIAL
009200            FILE STATUS IS WS-SALEFILE-STATUS.
009300     SELECT ACCOUNT-FILE      ASSIGN TO ACCTFILE
009400            ACCESS IS SEQUENTIAL
009500            FILE STATUS IS WS-ACCTFILE-STATUS.
009600     SELECT TRANSACTION-FILE  ASSIGN TO TRANFILE
009700            ACCESS IS SEQUENTIAL
009800            FILE STATUS IS WS-TRANFILE-STATUS.
009900****************************************************************
010000 DATA DIVISION.
010100 FILE SECTION.
010200****************************************************************
010300 FD  PRODUCT-FILE
010400     RECORDING MODE IS F
010500     BLOCK CONTAINS 0 RECORDS.
010600 01  PRODUCT-FILE-REC                PIC X(250).
010700 FD  SUPPLIER-FILE
010800     RECORDING MODE IS F
010900     BLOCK CONTAINS 0 RECORDS.
011000 01  SUPPLIER-FILE-REC               PIC X(250).
011100 FD  CUSTOMER-FILE
011200     RECORDING MODE IS F
011300     BLOCK CONTAINS 0 RECORDS.
011400 01  CUSTOMER-FILE-REC               PIC X(250).
011500 FD  PURCHASE-ORDER-FILE
011600     RECORDING MODE IS F
011700     BLOCK CONTAINS 0 RECORDS.
011800 01  PORD-FILE-REC                   PIC X(100).
011900 FD  ORDER-ITEM-FILE
012000     RECORDING MODE IS F
012100     BLOCK CONTAINS 0 RECORDS.
012200 01  OITM-FILE-REC                   PIC X(100).
012300 FD  SALE-FILE
012400     RECORDING MODE IS F
012500     BLOCK CONTAINS 0 RECORDS.
012600 01  SALE-FILE-REC                   PIC X(120).
012700 FD  ACCOUNT-FILE
012800     RECORDING MODE IS F
012900     BLOCK CONTAINS 0 RECORDS.
013000 01  ACCT-FILE-REC                   PIC X(250).
013100 FD  TRANSACTION-FILE
013200     RECORDING MODE IS F.
013300 COPY TRANCPY.
013400****************************************************************
013500 WORKING-STORAGE SECTION.
013600****************************************************************
013700*    CR11818 ADD -- TWO STANDALONE 77-LEVEL COUNTERS, KEPT OUT OF
013800*    THE GROUPS BELOW PER THE SHOP'S OWN HABIT OF LONE WORK FIELDS
013900*    THAT DO NOT BELONG TO ANY PARTICULAR RECORD AREA.  TALLIED
014000*    ACROSS THE WHOLE RUN, NOT RESET PER TRANSACTION.
014100 77  WS-TRAN-RECORDS-READ            PIC S9(7)      COMP-3 VALUE 0.
014200 77  WS-RUN-ABEND-SW                 PIC X(01)      VALUE 'N'.
014300     88  WS-RUN-CLEAN                    VALUE 'N'.
014400     88  WS-RUN-HAD-ABEND                VALUE 'Y'.
014500****************************************************************
014600 01  SYSTEM-DATE-AND-TIME.
014700     05  CURRENT-DATE.
014800         10  CURRENT-YY              PIC 9(2).
014900         10  CURRENT-MM              PIC 9(2).
015000         10  CURRENT-DD              PIC 9(2).
015100     05  CURRENT-TIME.
015200         10  CURRENT-HH              PIC 9(2).
015300         10  CURRENT-MIN             PIC 9(2).
015400         10  CURRENT-SS              PIC 9(2).
015500         10  CURRENT-HS              PIC 9(2).
015600     05  FILLER                      PIC X(5).
015700 01  WS-TODAY-CCYYMMDD.
015800     05  WS-TODAY-CCYY               PIC 9(4).
015900     05  WS-TODAY-MM                 PIC 9(2).
016000     05  WS-TODAY-DD                 PIC 9(2).
016100     05  FILLER                      PIC X(5).
016200 01  WS-TODAY-8 REDEFINES WS-TODAY-CCYYMMDD
016300                                     PIC 9(8).
016400 01  WS-NOW-TIMESTAMP-N.
016500     05  WS-NOW-DATE-PART.
016600         10  WS-NOW-CCYY             PIC 9(4).
016700         10  WS-NOW-MM               PIC 9(2).
016800         10  WS-NOW-DD               PIC 9(2).
016900     05  WS-NOW-TIME-PART.
017000         10  WS-NOW-HH               PIC 9(2).
017100         10  WS-NOW-MIN              PIC 9(2).
017200         10  WS-NOW-SS               PIC 9(2).
017300     05  FILLER                      PIC X(5).
017400 01  WS-NOW-TIMESTAMP REDEFINES WS-NOW-TIMESTAMP-N
017500                                     PIC 9(14).
017600****************************************************************
017700 01  WS-FILE-STATUS-CODES.
017800     05  WS-PRODFILE-STATUS          PIC X(2) VALUE SPACES.
017900     05  WS-SUPPFILE-STATUS          PIC X(2) VALUE SPACES.
018000     05  WS-CUSTFILE-STATUS          PIC X(2) VALUE SPACES.
018100     05  WS-PORDFILE-STATUS          PIC X(2) VALUE SPACES.
018200     05  WS-OITMFILE-STATUS          PIC X(2) VALUE SPACES.
018300     05  WS-SALEFILE-STATUS          PIC X(2) VALUE SPACES.
018400     05  WS-ACCTFILE-STATUS          PIC X(2) VALUE SPACES.
018500     05  WS-TRANFILE-STATUS          PIC X(2) VALUE SPACES.
018600     05  WS-EOF-SW                   PIC X(1) VALUE 'N'.
018700         88  WS-AT-EOF                   VALUE 'Y'.
018800     05  WS-TRAN-EOF-SW              PIC X(1) VALUE 'N'.
018900         88  WS-TRAN-AT-EOF               VALUE 'Y'.
019000     05  FILLER                      PIC X(5).
019100****************************************************************
019200 01  WS-CSV-EDIT-FIELDS.
019300     05  WS-EDIT-1                   PIC S9(9)V99.
019400     05  WS-EDIT-2                   PIC S9(9)V99.
019500     05  WS-EDIT-3                   PIC S9(9)V99.
019600     05  WS-EDIT-4                   PIC S9(9)V99.
019700     05  WS-EDIT-5                   PIC S9(9)V99.
019800     05  WS-EDIT-6                   PIC S9(9)V99.
019900     05  WS-EDIT-PRODID              PIC X(20).
020000     05  WS-EDIT-STATUS              PIC X(20).
020100     05  FILLER                      PIC X(10).
020200****************************************************************
020300*    IN-MEMORY TABLES -- LOADED AT START OF RUN, MAINTAINED
020400*    THROUGH THE TRANSACTION POSTING LOOP.  EACH OCCURS ENTRY BELOW
020500*    EMBEDS THE SHOP'S OWN COPY MEMBER FOR THAT RECORD (REPLACING
020600*    THE MEMBER'S 01/05/10 LEVELS SO IT NESTS UNDER THE OCCURS
020700*    CLAUSE), SO A TABLE ROW PASSED BY REFERENCE TO INVEMPST OR
020800*    INVAUTH'S OWN COPY-BASED LINKAGE LINES UP BYTE FOR BYTE.
020900****************************************************************
021000 01  PRODUCT-TABLE-AREA.
021100     05  WS-PRODUCT-COUNT            PIC S9(4) COMP VALUE 0.
021200     05  PRODUCT-TABLE OCCURS 500 TIMES INDEXED BY PROD-IX.
021300         10  PT-ID                   PIC X(20).
021400         10  PT-NAME                 PIC X(100).
021500         10  PT-CATEGORY             PIC X(50).
021600         10  PT-UNIT-PRICE           PIC S9(7)V9(2) COMP-3.
021700         10  PT-STOCK-LEVEL          PIC S9(7)      COMP-3.
021800         10  PT-REORDER-LEVEL        PIC S9(7)      COMP-3.
021900         10  PT-LOW-STOCK-SW         PIC X(1).
022000             88  PT-IS-LOW-STOCK         VALUE 'Y'.
022100             88  PT-IS-NOT-LOW-STOCK     VALUE 'N'.
022200         10  FILLER                  PIC X(30).
022300 01  SUPPLIER-TABLE-AREA.
022400     05  WS-SUPPLIER-COUNT           PIC S9(4) COMP VALUE 0.
022500     05  SUPPLIER-TABLE OCCURS 200 TIMES INDEXED BY SUPP-IX.
022600         COPY SUPPCPY REPLACING ==01== BY ==10==, ==05== BY ==15==.
022700 01  CUSTOMER-TABLE-AREA.
022800     05  WS-CUSTOMER-COUNT           PIC S9(4) COMP VALUE 0.
022900     05  CUSTOMER-TABLE OCCURS 500 TIMES INDEXED BY CUST-IX.
023000         COPY CUSTCPY REPLACING ==01== BY ==10==, ==05== BY ==15==.
023100 01  PURCH-ORDER-TABLE-AREA.
023200     05  WS-PO-COUNT                 PIC S9(4) COMP VALUE 0.
023300     05  WS-NEXT-PO-ID               PIC 9(9)  COMP-3 VALUE 1.
023400     05  PURCH-ORDER-TABLE OCCURS 500 TIMES INDEXED BY PO-IX.
023500         COPY PORDCPY REPLACING ==01== BY ==10==, ==05== BY ==15==,
023600              ==10== BY ==20==.
023700 01  ORDER-ITEM-TABLE-AREA.
023800     05  WS-OI-COUNT                 PIC S9(4) COMP VALUE 0.
023900     05  ORDER-ITEM-TABLE OCCURS 2000 TIMES INDEXED BY OI-IX.
024000         COPY OITMCPY REPLACING ==01== BY ==10==, ==05== BY ==15==.
024100 01  SALE-TABLE-AREA.
024200     05  WS-SALE-COUNT               PIC S9(4) COMP VALUE 0.
024300     05  WS-NEXT-SALE-ID             PIC 9(9)  COMP-3 VALUE 1.
024400     05  SALE-TABLE OCCURS 3000 TIMES INDEXED BY SALE-IX.
024500         COPY SALECPY REPLACING ==01== BY ==10==, ==05== BY ==15==,
024600              ==10== BY ==20==.
024700 01  STOCK-REQ-TABLE-AREA.
024800     05  WS-SR-COUNT                 PIC S9(4) COMP VALUE 0.
024900     05  WS-NEXT-SR-ID               PIC 9(9)  COMP-3 VALUE 1.
025000     05  STOCK-REQ-TABLE OCCURS 500 TIMES INDEXED BY SR-IX.
025100         COPY STRQCPY REPLACING ==01== BY ==10==, ==05== BY ==15==,
025200              ==10== BY ==20==.
025300 01  ACCOUNT-TABLE-AREA.
025400     05  WS-ACCOUNT-COUNT            PIC S9(4) COMP VALUE 0.
025500     05  ACCOUNT-TABLE OCCURS 200 TIMES INDEXED BY ACCT-IX.
025600         COPY ACCTCPY REPLACING ==01== BY ==10==, ==05== BY ==15==.
025700****************************************************************
025800*    RUN ACCUMULATORS AND CALL-OUT WORK AREAS
025900****************************************************************
026000 01  REPORT-TOTALS.
026100     05  WS-TOTAL-REVENUE            PIC S9(9)V9(2) COMP-3
026200                                                     VALUE 0.
026300     05  WS-TOTAL-PROFIT             PIC S9(9)V9(2) COMP-3
026400                                                     VALUE 0.
026500     05  WS-TOTAL-PROFIT-DISPLAY REDEFINES WS-TOTAL-PROFIT
026600                                     PIC S9(9)V99.
026700     05  NUM-TRAN-RECS               PIC S9(9)      COMP-3
026800                                                     VALUE 0.
026900     05  NUM-TRAN-ERRORS             PIC S9(9)      COMP-3
027000                                                     VALUE 0.
027100     05  NUM-ADD-ITEM-REQUESTS       PIC S9(9)      COMP-3
027200                                                     VALUE 0.
027300     05  NUM-CREATE-PO-REQUESTS      PIC S9(9)      COMP-3
027400                                                     VALUE 0.
027500     05  NUM-ADD-OITEM-REQUESTS      PIC S9(9)      COMP-3
027600                                                     VALUE 0.
027700     05  NUM-ADD-OITEM-DROPPED       PIC S9(9)      COMP-3
027800                                                     VALUE 0.
027900     05  NUM-SALE-REQUESTS           PIC S9(9)      COMP-3
028000                                                     VALUE 0.
028100     05  NUM-SALE-REJECTED           PIC S9(9)      COMP-3
028200                                                     VALUE 0.
028300     05  NUM-SR-REQUESTS             PIC S9(9)      COMP-3
028400                                                     VALUE 0.
028500     05  NUM-SR-APPROVED             PIC S9(9)      COMP-3
028600                                                     VALUE 0.
028700     05  NUM-SR-REJECTED             PIC S9(9)      COMP-3
028800                                                     VALUE 0.
028900     05  FILLER                      PIC X(10).
029000 01  WS-WORK-FIELDS.
029100     05  WS-FOUND-SW                 PIC X(1) VALUE 'N'.
029200         88  WS-FOUND                    VALUE 'Y'.
029300     05  WS-DELTA-QTY                PIC S9(7) COMP-3 VALUE 0.
029400     05  WS-UPDATE-OK-SW             PIC X(1) VALUE 'N'.
029500         88  WS-UPDATE-OK                VALUE 'Y'.
029600     05  WS-NEXT-REPORT-ID           PIC 9(9)  COMP-3 VALUE 1.
029700     05  WS-CALC-AMT                 PIC S9(9)V9(2) COMP-3
029800                                                     VALUE 0.
029900     05  PARA-NAME                   PIC X(40) VALUE SPACES.
030000     05  FILLER                      PIC X(10).
030100****************************************************************
030200 PROCEDURE DIVISION.
030300****************************************************************
030400 000-MAIN-RTN.
030500     ACCEPT CURRENT-DATE FROM DATE.
030600     ACCEPT CURRENT-TIME FROM TIME.
030700     DISPLAY 'INVDRIVR STARTED DATE = ' CURRENT-MM '/'
030800             CURRENT-DD '/' CURRENT-YY '  (mm/dd/yy)'.
030900     PERFORM 0100-DERIVE-CCYY-RTN THRU 0100-EXIT.
031000     PERFORM 0200-OPEN-FILES-RTN THRU 0200-EXIT.
031100     PERFORM 0500-LOAD-PRODUCTS-RTN THRU 0500-EXIT.
031200     PERFORM 0600-LOAD-SUPPLIERS-RTN THRU 0600-EXIT.
031300     PERFORM 0700-LOAD-CUSTOMERS-RTN THRU 0700-EXIT.
031400     PERFORM 0800-LOAD-ACCOUNTS-RTN THRU 0800-EXIT.
031500     PERFORM 1000-LOAD-PURCH-ORDERS-RTN THRU 1000-EXIT.
031600     PERFORM 1100-LOAD-ORDER-ITEMS-RTN THRU 1100-EXIT.
031700     PERFORM 1200-LOAD-SALES-RTN THRU 1200-EXIT.
031800     MOVE 'N' TO WS-TRAN-EOF-SW.
031900     OPEN INPUT TRANSACTION-FILE.
032000     IF WS-TRANFILE-STATUS NOT = '00'
032100         DISPLAY 'ERROR OPENING TRANSACTION FILE. RC: '
032200                 WS-TRANFILE-STATUS
032300         MOVE 'Y' TO WS-TRAN-EOF-SW
032400         SET WS-RUN-HAD-ABEND TO TRUE
032500     END-IF.
032600     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
032700             UNTIL WS-TRAN-AT-EOF.
032800     CLOSE TRANSACTION-FILE.
032900     PERFORM 2900-GET-LOW-STOCK-RTN THRU 2900-EXIT.
033000     PERFORM 8000-REPORT-EMPLOYEE-STATS-RTN THRU 8000-EXIT.
033100     PERFORM 8100-PRODUCE-STOCK-REPORTS-RTN THRU 8100-EXIT.
033200     PERFORM 8900-FINAL-TOTALS-RTN THRU 8900-EXIT.
033300     PERFORM 0900-CLOSE-FILES-RTN THRU 0900-EXIT.
033400     IF WS-RUN-HAD-ABEND
033500         MOVE 16 TO RETURN-CODE
033600     END-IF.
033700     GOBACK.
033800****************************************************************
033900 0100-DERIVE-CCYY-RTN.
034000*    Y2K CENTURY WINDOW -- ACCEPT FROM DATE ONLY RETURNS A
034100*    2-DIGIT YEAR.  ANY YEAR LESS THAN 50 IS TAKEN AS 20XX,
034200*    OTHERWISE 19XX.  ADEQUATE FOR THIS SHOP'S PLANNING HORIZON.
034300     IF CURRENT-YY < 50
034400         COMPUTE WS-TODAY-CCYY = CURRENT-YY + 2000
034500     ELSE
034600         COMPUTE WS-TODAY-CCYY = CURRENT-YY + 1900
034700     END-IF.
034800     MOVE CURRENT-MM TO WS-TODAY-MM.
034900     MOVE CURRENT-DD TO WS-TODAY-DD.
035000     MOVE WS-TODAY-CCYY TO WS-NOW-CCYY.
035100     MOVE CURRENT-MM    TO WS-NOW-MM.
035200     MOVE CURRENT-DD    TO WS-NOW-DD.
035300     MOVE CURRENT-HH    TO WS-NOW-HH.
035400     MOVE CURRENT-MIN   TO WS-NOW-MIN.
035500     MOVE CURRENT-SS    TO WS-NOW-SS.
035600 0100-EXIT.
035700     EXIT.
035800****************************************************************
035900 0200-OPEN-FILES-RTN.
036000     OPEN INPUT PRODUCT-FILE SUPPLIER-FILE CUSTOMER-FILE
036100                PURCHASE-ORDER-FILE ORDER-ITEM-FILE SALE-FILE
036200                ACCOUNT-FILE.
036300 0200-EXIT.
036400     EXIT.
036500****************************************************************
036600 0500-LOAD-PRODUCTS-RTN.
036700     MOVE '0500-LOAD-PRODUCTS-RTN' TO PARA-NAME.
036800     MOVE 'N' TO WS-EOF-SW.
036900     READ PRODUCT-FILE AT END MOVE 'Y' TO WS-EOF-SW END-READ.
037000     PERFORM 0510-LOAD-ONE-PRODUCT-RTN THRU 0510-EXIT
037100             UNTIL WS-AT-EOF.
037200 0500-EXIT.
037300     EXIT.
037400****************************************************************
037500 0510-LOAD-ONE-PRODUCT-RTN.
037600     SET PROD-IX TO WS-PRODUCT-COUNT.
037700     SET PROD-IX UP BY 1.
037800     UNSTRING PRODUCT-FILE-REC DELIMITED BY ','
037900         INTO PT-ID (PROD-IX)
038000              PT-NAME (PROD-IX)
038100              PT-CATEGORY (PROD-IX)
038200              WS-EDIT-1
038300              WS-EDIT-2
038400              WS-EDIT-3
038500     END-UNSTRING.
038600     MOVE WS-EDIT-1 TO PT-UNIT-PRICE (PROD-IX).
038700     MOVE WS-EDIT-2 TO PT-STOCK-LEVEL (PROD-IX).
038800     MOVE WS-EDIT-3 TO PT-REORDER-LEVEL (PROD-IX).
038900     IF PT-STOCK-LEVEL (PROD-IX) <= PT-REORDER-LEVEL (PROD-IX)
039000         SET PT-IS-LOW-STOCK (PROD-IX) TO TRUE
039100     ELSE
039200         SET PT-IS-NOT-LOW-STOCK (PROD-IX) TO TRUE
039300     END-IF.
039400     SET WS-PRODUCT-COUNT TO PROD-IX.
039500     READ PRODUCT-FILE AT END MOVE 'Y' TO WS-EOF-SW END-READ.
039600 0510-EXIT.
039700     EXIT.
039800****************************************************************
039900 0600-LOAD-SUPPLIERS-RTN.
040000     MOVE '0600-LOAD-SUPPLIERS-RTN' TO PARA-NAME.
040100     MOVE 'N' TO WS-EOF-SW.
040200     READ SUPPLIER-FILE AT END MOVE 'Y' TO WS-EOF-SW END-READ.
040300     PERFORM 0610-LOAD-ONE-SUPPLIER-RTN THRU 0610-EXIT
040400             UNTIL WS-AT-EOF.
040500 0600-EXIT.
040600     EXIT.
040700****************************************************************
040800 0610-LOAD-ONE-SUPPLIER-RTN.
040900     SET SUPP-IX TO WS-SUPPLIER-COUNT.
041000     SET SUPP-IX UP BY 1.
041100     UNSTRING SUPPLIER-FILE-REC DELIMITED BY ','
041200         INTO WS-EDIT-1
041300              SUPP-NAME (SUPP-IX)
041400              SUPP-EMAIL (SUPP-IX)
041500              SUPP-PHONE (SUPP-IX)
041600     END-UNSTRING.
041700     MOVE WS-EDIT-1 TO SUPP-ID (SUPP-IX).
041800     SET WS-SUPPLIER-COUNT TO SUPP-IX.
041900     READ SUPPLIER-FILE AT END MOVE 'Y' TO WS-EOF-SW END-READ.
042000 0610-EXIT.
042100     EXIT.
042200****************************************************************
042300 0700-LOAD-CUSTOMERS-RTN.
042400     MOVE '0700-LOAD-CUSTOMERS-RTN' TO PARA-NAME.
042500     MOVE 'N' TO WS-EOF-SW.
042600     READ CUSTOMER-FILE AT END MOVE 'Y' TO WS-EOF-SW END-READ.
042700     PERFORM 0710-LOAD-ONE-CUSTOMER-RTN THRU 0710-EXIT
042800             UNTIL WS-AT-EOF.
042900 0700-EXIT.
043000     EXIT.
043100****************************************************************
043200 0710-LOAD-ONE-CUSTOMER-RTN.
043300     SET CUST-IX TO WS-CUSTOMER-COUNT.
043400     SET CUST-IX UP BY 1.
043500     UNSTRING CUSTOMER-FILE-REC DELIMITED BY ','
043600         INTO WS-EDIT-1
043700              CUST-NAME (CUST-IX)
043800              CUST-EMAIL (CUST-IX)
043900              CUST-PHONE (CUST-IX)
044000     END-UNSTRING.
044100     MOVE WS-EDIT-1 TO CUST-ID (CUST-IX).
044200     SET WS-CUSTOMER-COUNT TO CUST-IX.
044300     READ CUSTOMER-FILE AT END MOVE 'Y' TO WS-EOF-SW END-READ.
044400 0710-EXIT.
044500     EXIT.
044600****************************************************************
044700 0800-LOAD-ACCOUNTS-RTN.
044800     MOVE '0800-LOAD-ACCOUNTS-RTN' TO PARA-NAME.
044900     MOVE 'N' TO WS-EOF-SW.
045000     READ ACCOUNT-FILE AT END MOVE 'Y' TO WS-EOF-SW END-READ.
045100     PERFORM 0810-LOAD-ONE-ACCOUNT-RTN THRU 0810-EXIT
045200             UNTIL WS-AT-EOF.
045300 0800-EXIT.
045400     EXIT.
045500****************************************************************
045600 0810-LOAD-ONE-ACCOUNT-RTN.
045700     SET ACCT-IX TO WS-ACCOUNT-COUNT.
045800     SET ACCT-IX UP BY 1.
045900     UNSTRING ACCT-FILE-REC DELIMITED BY ','
046000         INTO WS-EDIT-1
046100              ACCT-FIRST-NAME (ACCT-IX)
046200              ACCT-LAST-NAME (ACCT-IX)
046300              ACCT-EMAIL (ACCT-IX)
046400              ACCT-PHONE (ACCT-IX)
046500              ACCT-PASSWORD (ACCT-IX)
046600              ACCT-ROLE (ACCT-IX)
046700     END-UNSTRING.
046800     MOVE WS-EDIT-1 TO ACCT-ID (ACCT-IX).
046900     SET WS-ACCOUNT-COUNT TO ACCT-IX.
047000     READ ACCOUNT-FILE AT END MOVE 'Y' TO WS-EOF-SW END-READ.
047100 0810-EXIT.
047200     EXIT.
047300****************************************************************
047400 1000-LOAD-PURCH-ORDERS-RTN.
047500     MOVE '1000-LOAD-PURCH-ORDERS-RTN' TO PARA-NAME.
047600     MOVE 'N' TO WS-EOF-SW.
047700     READ PURCHASE-ORDER-FILE
047800         AT END MOVE 'Y' TO WS-EOF-SW
047900     END-READ.
048000     PERFORM 1010-LOAD-ONE-PO-RTN THRU 1010-EXIT
048100             UNTIL WS-AT-EOF.
048200 1000-EXIT.
048300     EXIT.
048400****************************************************************
048500 1010-LOAD-ONE-PO-RTN.
048600     SET PO-IX TO WS-PO-COUNT.
048700     SET PO-IX UP BY 1.
048800     UNSTRING PORD-FILE-REC DELIMITED BY ','
048900         INTO WS-EDIT-1
049000              WS-EDIT-2
049100              WS-EDIT-3
049200              WS-EDIT-STATUS
049300     END-UNSTRING.
049400     MOVE WS-EDIT-1 TO PO-ID (PO-IX).
049500     MOVE WS-EDIT-2 TO PO-SUPPLIER-ID (PO-IX).
049600     MOVE WS-EDIT-3 TO PO-CREATED-DATE (PO-IX).
049700     MOVE WS-EDIT-STATUS TO PO-STATUS (PO-IX).
049800     IF NOT PO-STATUS-CREATED (PO-IX)
049900        AND NOT PO-STATUS-SENT (PO-IX)
050000        AND NOT PO-STATUS-RECEIVED (PO-IX)
050100        AND NOT PO-STATUS-CANCELLED (PO-IX)
050200         SET PO-STATUS-CREATED (PO-IX) TO TRUE
050300     END-IF.
050400     MOVE 0 TO PO-TOTAL-AMOUNT (PO-IX).
050500     IF PO-ID (PO-IX) >= WS-NEXT-PO-ID
050600         COMPUTE WS-NEXT-PO-ID = PO-ID (PO-IX) + 1
050700     END-IF.
050800     SET WS-PO-COUNT TO PO-IX.
050900     READ PURCHASE-ORDER-FILE
051000         AT END MOVE 'Y' TO WS-EOF-SW
051100     END-READ.
051200 1010-EXIT.
051300     EXIT.
051400****************************************************************
051500 1100-LOAD-ORDER-ITEMS-RTN.
051600*    ORPHAN GUARD -- AN ITEM WHOSE PO-ID OR PRODUCT-ID CANNOT
051700*    BE RESOLVED AGAINST THE TABLES ALREADY LOADED ABOVE IS
051800*    DROPPED SILENTLY.  SEE CR10017 IN THE CHANGE LOG.
051900     MOVE '1100-LOAD-ORDER-ITEMS-RTN' TO PARA-NAME.
052000     MOVE 'N' TO WS-EOF-SW.
052100     READ ORDER-ITEM-FILE AT END MOVE 'Y' TO WS-EOF-SW END-READ.
052200     PERFORM 1110-LOAD-ONE-ORDER-ITEM-RTN THRU 1110-EXIT
052300             UNTIL WS-AT-EOF.
052400     PERFORM 2400-COMPUTE-PO-TOTALS-RTN THRU 2400-EXIT.
052500 1100-EXIT.
052600     EXIT.
052700****************************************************************
052800 1110-LOAD-ONE-ORDER-ITEM-RTN.
052900     UNSTRING OITM-FILE-REC DELIMITED BY ','
053000         INTO WS-EDIT-1
053100              WS-EDIT-PRODID
053200              WS-EDIT-2
053300              WS-EDIT-3
053400     END-UNSTRING.
053500     PERFORM 1120-FIND-PO-RTN THRU 1120-EXIT.
053600     IF WS-FOUND
053700         PERFORM 1130-FIND-PRODUCT-RTN THRU 1130-EXIT
053800         IF WS-FOUND
053900             SET OI-IX TO WS-OI-COUNT
054000             SET OI-IX UP BY 1
054100             MOVE WS-EDIT-1      TO OI-PO-ID (OI-IX)
054200             MOVE WS-EDIT-PRODID TO OI-PRODUCT-ID (OI-IX)
054300             MOVE WS-EDIT-2      TO OI-QUANTITY (OI-IX)
054400             MOVE WS-EDIT-3      TO OI-UNIT-PRICE (OI-IX)
054500             COMPUTE OI-LINE-TOTAL (OI-IX) ROUNDED =
054600                   OI-QUANTITY (OI-IX) *
054700                   OI-UNIT-PRICE (OI-IX)
054800             SET WS-OI-COUNT TO OI-IX
054900         END-IF
055000     END-IF.
055100     READ ORDER-ITEM-FILE AT END MOVE 'Y' TO WS-EOF-SW END-READ.
055200 1110-EXIT.
055300     EXIT.
055400****************************************************************
055500 1120-FIND-PO-RTN.
055600     MOVE 'N' TO WS-FOUND-SW.
055700     SET PO-IX TO 1.
055800     SEARCH PURCH-ORDER-TABLE
055900         AT END MOVE 'N' TO WS-FOUND-SW
056000         WHEN PO-ID (PO-IX) = WS-EDIT-1
056100             MOVE 'Y' TO WS-FOUND-SW
056200     END-SEARCH.
056300 1120-EXIT.
056400     EXIT.
056500****************************************************************
056600 1130-FIND-PRODUCT-RTN.
056700     MOVE 'N' TO WS-FOUND-SW.
056800     SET PROD-IX TO 1.
056900     SEARCH PRODUCT-TABLE
057000         AT END MOVE 'N' TO WS-FOUND-SW
057100         WHEN PT-ID (PROD-IX) = WS-EDIT-PRODID
057200             MOVE 'Y' TO WS-FOUND-SW
057300     END-SEARCH.
057400 1130-EXIT.
057500     EXIT.
057600****************************************************************
057700 1200-LOAD-SALES-RTN.
057800*    LOAD-TIME VARIANT OF SALES POSTING -- HISTORICAL SALES ARE
057900*    APPENDED WITH NO STOCK DECREMENT (THE DECREMENT ALREADY
058000*    HAPPENED WHEN THE SALE WAS ORIGINALLY POSTED) BUT STILL
058100*    ROLL INTO WS-TOTAL-REVENUE / WS-TOTAL-PROFIT BELOW.
058200     MOVE '1200-LOAD-SALES-RTN' TO PARA-NAME.
058300     MOVE 'N' TO WS-EOF-SW.
058400     READ SALE-FILE AT END MOVE 'Y' TO WS-EOF-SW END-READ.
058500     PERFORM 1210-LOAD-ONE-SALE-RTN THRU 1210-EXIT
058600             UNTIL WS-AT-EOF.
058700 1200-EXIT.
058800     EXIT.
058900****************************************************************
059000 1210-LOAD-ONE-SALE-RTN.
059100     SET SALE-IX TO WS-SALE-COUNT.
059200     SET SALE-IX UP BY 1.
059300     UNSTRING SALE-FILE-REC DELIMITED BY ','
059400         INTO WS-EDIT-1
059500              SALE-PRODUCT-ID (SALE-IX)
059600              WS-EDIT-2
059700              WS-EDIT-3
059800              WS-EDIT-4
059900              WS-EDIT-5
060000              WS-EDIT-6
060100     END-UNSTRING.
060200     MOVE WS-EDIT-1 TO SALE-ID (SALE-IX).
060300     MOVE WS-EDIT-2 TO SALE-QUANTITY (SALE-IX).
060400     MOVE WS-EDIT-3 TO SALE-PRICE (SALE-IX).
060500     MOVE WS-EDIT-4 TO SALE-COST-PRICE (SALE-IX).
060600     MOVE WS-EDIT-5 TO SALE-DATE (SALE-IX).
060700     MOVE WS-EDIT-6 TO SALE-SELLER-ID (SALE-IX).
060800     IF WS-EDIT-6 > 0
060900         SET SALE-HAS-SELLER (SALE-IX) TO TRUE
061000     ELSE
061100         MOVE 'N' TO SALE-HAS-SELLER-SW (SALE-IX)
061200     END-IF.
061300     COMPUTE SALE-REVENUE (SALE-IX) ROUNDED =
061400          SALE-QUANTITY (SALE-IX) * SALE-PRICE (SALE-IX).
061500     COMPUTE SALE-PROFIT (SALE-IX) ROUNDED =
061600          (SALE-PRICE (SALE-IX) - SALE-COST-PRICE (SALE-IX))
061700           * SALE-QUANTITY (SALE-IX).
061800     ADD SALE-REVENUE (SALE-IX) TO WS-TOTAL-REVENUE.
061900     ADD SALE-PROFIT (SALE-IX)  TO WS-TOTAL-PROFIT.
062000     IF SALE-ID (SALE-IX) >= WS-NEXT-SALE-ID
062100         COMPUTE WS-NEXT-SALE-ID = SALE-ID (SALE-IX) + 1
062200     END-IF.
062300     SET WS-SALE-COUNT TO SALE-IX.
062400     READ SALE-FILE AT END MOVE 'Y' TO WS-EOF-SW END-READ.
062500 1210-EXIT.
062600     EXIT.
062700****************************************************************
062800 2000-PROCESS-TRANSACTIONS.
062900     READ TRANSACTION-FILE
063000         AT END MOVE 'Y' TO WS-TRAN-EOF-SW
063100     END-READ.
063200     IF NOT WS-TRAN-AT-EOF
063300         ADD 1 TO WS-TRAN-RECORDS-READ
063400         IF NOT TRAN-IS-COMMENT
063500             ADD +1 TO NUM-TRAN-RECS
063600             EVALUATE TRAN-CODE
063700                 WHEN 'ADD-ITEM'
063800                     PERFORM 2100-ADD-ITEM THRU 2100-EXIT
063900                 WHEN 'CREATE-PO'
064000                     PERFORM 2200-CREATE-PO THRU 2200-EXIT
064100                 WHEN 'ADD-OITEM'
064200                     PERFORM 2300-ADD-ORDER-ITEM THRU 2300-EXIT
064300                 WHEN 'RECORD-SALE'
064400                     PERFORM 2500-RECORD-SALE THRU 2500-EXIT
064500                 WHEN 'CREATE-SR'
064600                     PERFORM 2600-CREATE-STOCK-REQ
064700                             THRU 2600-EXIT
064800                 WHEN 'APPROVE-SR'
064900                     PERFORM 2700-APPROVE-STOCK-REQ
065000                             THRU 2700-EXIT
065100                 WHEN 'REJECT-SR'
065200                     PERFORM 2800-REJECT-STOCK-REQ
065300                             THRU 2800-EXIT
065400                 WHEN OTHER
065500                     DISPLAY 'INVALID TRAN CODE: ' TRAN-CODE
065600                     ADD +1 TO NUM-TRAN-ERRORS
065700             END-EVALUATE
065800         END-IF
065900     END-IF.
066000 2000-EXIT.
066100     EXIT.
066200****************************************************************
066300 2100-ADD-ITEM.
066400*    "LAST WRITE WINS" -- A DUPLICATE PROD-ID OVERWRITES THE
066500*    EARLIER ROW IN PLACE RATHER THAN BEING REJECTED, MATCHING
066600*    THE LIVE SYSTEM'S MAP-KEYED-BY-ID SEMANTICS.
066700     MOVE '2100-ADD-ITEM' TO PARA-NAME.
066800     ADD +1 TO NUM-ADD-ITEM-REQUESTS.
066900     MOVE 'N' TO WS-FOUND-SW.
067000     SET PROD-IX TO 1.
067100     SEARCH PRODUCT-TABLE
067200         AT END MOVE 'N' TO WS-FOUND-SW
067300         WHEN PT-ID (PROD-IX) = TRAN-PROD-ID
067400             MOVE 'Y' TO WS-FOUND-SW
067500     END-SEARCH.
067600     IF NOT WS-FOUND
067700         SET PROD-IX TO WS-PRODUCT-COUNT
067800         SET PROD-IX UP BY 1
067900         SET WS-PRODUCT-COUNT TO PROD-IX
068000     END-IF.
068100     MOVE TRAN-PROD-ID       TO PT-ID (PROD-IX).
068200     MOVE TRAN-PROD-NAME     TO PT-NAME (PROD-IX).
068300     MOVE TRAN-PROD-CATEGORY TO PT-CATEGORY (PROD-IX).
068400     MOVE TRAN-UNIT-PRICE    TO PT-UNIT-PRICE (PROD-IX).
068500     MOVE TRAN-QTY           TO PT-STOCK-LEVEL (PROD-IX).
068600     MOVE TRAN-REORDER-LEVEL TO PT-REORDER-LEVEL (PROD-IX).
068700     IF PT-STOCK-LEVEL (PROD-IX) <= PT-REORDER-LEVEL (PROD-IX)
068800         SET PT-IS-LOW-STOCK (PROD-IX) TO TRUE
068900     ELSE
069000         SET PT-IS-NOT-LOW-STOCK (PROD-IX) TO TRUE
069100     END-IF.
069200 2100-EXIT.
069300     EXIT.
069400****************************************************************
069500 2200-CREATE-PO.
069600     MOVE '2200-CREATE-PO' TO PARA-NAME.
069700     ADD +1 TO NUM-CREATE-PO-REQUESTS.
069800     MOVE 'N' TO WS-FOUND-SW.
069900     SET SUPP-IX TO 1.
070000     SEARCH SUPPLIER-TABLE
070100         AT END MOVE 'N' TO WS-FOUND-SW
070200         WHEN SUPP-ID (SUPP-IX) = TRAN-SUPPLIER-ID
070300             MOVE 'Y' TO WS-FOUND-SW
070400     END-SEARCH.
070500     IF WS-FOUND
070600         SET PO-IX TO WS-PO-COUNT
070700         SET PO-IX UP BY 1
070800         MOVE WS-NEXT-PO-ID TO PO-ID (PO-IX)
070900         COMPUTE WS-NEXT-PO-ID = WS-NEXT-PO-ID + 1
071000         MOVE TRAN-SUPPLIER-ID TO PO-SUPPLIER-ID (PO-IX)
071100         MOVE WS-TODAY-8       TO PO-CREATED-DATE (PO-IX)
071200         SET PO-STATUS-CREATED (PO-IX) TO TRUE
071300         MOVE 0 TO PO-TOTAL-AMOUNT (PO-IX)
071400         SET WS-PO-COUNT TO PO-IX
071500     ELSE
071600         ADD +1 TO NUM-TRAN-ERRORS
071700         DISPLAY 'CREATE-PO REJECTED -- UNKNOWN SUPPLIER: '
071800                 TRAN-SUPPLIER-ID
071900     END-IF.
072000 2200-EXIT.
072100     EXIT.
072200****************************************************************
072300 2300-ADD-ORDER-ITEM.
072400*    ORPHAN GUARD -- UNKNOWN PO-ID OR PRODUCT-ID MEANS THE ITEM
072500*    IS DROPPED SILENTLY, NOT FLAGGED AS AN ERROR.  SEE CR10017.
072600     MOVE '2300-ADD-ORDER-ITEM' TO PARA-NAME.
072700     ADD +1 TO NUM-ADD-OITEM-REQUESTS.
072800     MOVE 'N' TO WS-FOUND-SW.
072900     SET PO-IX TO 1.
073000     SEARCH PURCH-ORDER-TABLE
073100         AT END MOVE 'N' TO WS-FOUND-SW
073200         WHEN PO-ID (PO-IX) = TRAN-PO-ID
073300             MOVE 'Y' TO WS-FOUND-SW
073400     END-SEARCH.
073500     IF WS-FOUND
073600         MOVE 'N' TO WS-FOUND-SW
073700         SET PROD-IX TO 1
073800         SEARCH PRODUCT-TABLE
073900             AT END MOVE 'N' TO WS-FOUND-SW
074000             WHEN PT-ID (PROD-IX) = TRAN-PROD-ID
074100                 MOVE 'Y' TO WS-FOUND-SW
074200         END-SEARCH
074300     END-IF.
074400     IF WS-FOUND
074500         SET OI-IX TO WS-OI-COUNT
074600         SET OI-IX UP BY 1
074700         MOVE TRAN-PO-ID      TO OI-PO-ID (OI-IX)
074800         MOVE TRAN-PROD-ID    TO OI-PRODUCT-ID (OI-IX)
074900         MOVE TRAN-QTY        TO OI-QUANTITY (OI-IX)
075000         MOVE TRAN-UNIT-PRICE TO OI-UNIT-PRICE (OI-IX)
075100         COMPUTE OI-LINE-TOTAL (OI-IX) ROUNDED =
075200               OI-QUANTITY (OI-IX) * OI-UNIT-PRICE (OI-IX)
075300         SET WS-OI-COUNT TO OI-IX
075400         PERFORM 2400-COMPUTE-PO-TOTALS-RTN THRU 2400-EXIT
075500     ELSE
075600         ADD +1 TO NUM-ADD-OITEM-DROPPED
075700     END-IF.
075800 2300-EXIT.
075900     EXIT.
076000****************************************************************
076100 2400-COMPUTE-PO-TOTALS-RTN.
076200*    PO-TOTAL-AMOUNT IS NEVER PERSISTED -- THIS REFRESHES THE
076300*    IN-MEMORY HEADER TOTAL FOR EVERY ORDER FROM ITS LINE
076400*    ITEMS, SO A REPORT OR INQUIRY ALWAYS SEES THE CURRENT SUM.
076500     MOVE '2400-COMPUTE-PO-TOTALS-RTN' TO PARA-NAME.
076600     PERFORM 2410-COMPUTE-ONE-PO-TOTAL-RTN THRU 2410-EXIT
076700             VARYING PO-IX FROM 1 BY 1
076800             UNTIL PO-IX > WS-PO-COUNT.
076900 2400-EXIT.
077000     EXIT.
077100****************************************************************
077200 2410-COMPUTE-ONE-PO-TOTAL-RTN.
077300     MOVE 0 TO PO-TOTAL-AMOUNT (PO-IX).
077400     PERFORM 2420-ADD-LINE-IF-MATCH-RTN THRU 2420-EXIT
077500             VARYING OI-IX FROM 1 BY 1
077600             UNTIL OI-IX > WS-OI-COUNT.
077700 2410-EXIT.
077800     EXIT.
077900****************************************************************
078000 2420-ADD-LINE-IF-MATCH-RTN.
078100     IF OI-PO-ID (OI-IX) = PO-ID (PO-IX)
078200         ADD OI-LINE-TOTAL (OI-IX) TO PO-TOTAL-AMOUNT (PO-IX)
078300     END-IF.
078400 2420-EXIT.
078500     EXIT.
078600****************************************************************
078700 2500-RECORD-SALE.
078800     MOVE '2500-RECORD-SALE' TO PARA-NAME.
078900     ADD +1 TO NUM-SALE-REQUESTS.
079000     MOVE 'N' TO WS-FOUND-SW.
079100     SET PROD-IX TO 1.
079200     SEARCH PRODUCT-TABLE
079300         AT END MOVE 'N' TO WS-FOUND-SW
079400         WHEN PT-ID (PROD-IX) = TRAN-PROD-ID
079500             MOVE 'Y' TO WS-FOUND-SW
079600     END-SEARCH.
079700     IF NOT WS-FOUND OR TRAN-QTY NOT > 0
079800         ADD +1 TO NUM-SALE-REJECTED
079900         DISPLAY 'RECORD-SALE REJECTED -- PRODUCT: '
080000                 TRAN-PROD-ID
080100     ELSE
080200         COMPUTE WS-DELTA-QTY = 0 - TRAN-QTY
080300         CALL 'INVSTKUP' USING PRODUCT-TABLE (PROD-IX),
080400                               WS-DELTA-QTY, WS-UPDATE-OK-SW
080500         IF NOT WS-UPDATE-OK
080600             ADD +1 TO NUM-SALE-REJECTED
080700             DISPLAY 'RECORD-SALE REJECTED -- INSUFFICIENT '
080800                     'STOCK FOR: ' TRAN-PROD-ID
080900         ELSE
081000             SET SALE-IX TO WS-SALE-COUNT
081100             SET SALE-IX UP BY 1
081200             MOVE WS-NEXT-SALE-ID TO SALE-ID (SALE-IX)
081300             COMPUTE WS-NEXT-SALE-ID = WS-NEXT-SALE-ID + 1
081400             MOVE TRAN-PROD-ID     TO SALE-PRODUCT-ID (SALE-IX)
081500             MOVE TRAN-QTY         TO SALE-QUANTITY (SALE-IX)
081600             MOVE TRAN-SALE-PRICE  TO SALE-PRICE (SALE-IX)
081700             MOVE PT-UNIT-PRICE (PROD-IX)
081800                                   TO SALE-COST-PRICE (SALE-IX)
081900             MOVE WS-TODAY-8       TO SALE-DATE (SALE-IX)
082000             MOVE TRAN-SELLER-ID   TO SALE-SELLER-ID (SALE-IX)
082100             IF TRAN-SELLER-ID > 0
082200                 SET SALE-HAS-SELLER (SALE-IX) TO TRUE
082300             ELSE
082400                 MOVE 'N' TO SALE-HAS-SELLER-SW (SALE-IX)
082500             END-IF
082600             COMPUTE SALE-REVENUE (SALE-IX) ROUNDED =
082700                  SALE-QUANTITY (SALE-IX) * SALE-PRICE (SALE-IX)
082800             COMPUTE SALE-PROFIT (SALE-IX) ROUNDED =
082900                  (SALE-PRICE (SALE-IX)
083000                       - SALE-COST-PRICE (SALE-IX))
083100                   * SALE-QUANTITY (SALE-IX)
083200             ADD SALE-REVENUE (SALE-IX) TO WS-TOTAL-REVENUE
083300             ADD SALE-PROFIT (SALE-IX)  TO WS-TOTAL-PROFIT
083400             SET WS-SALE-COUNT TO SALE-IX
083500         END-IF
083600     END-IF.
083700 2500-EXIT.
083800     EXIT.
083900****************************************************************
084000 2600-CREATE-STOCK-REQ.
084100     MOVE '2600-CREATE-STOCK-REQ' TO PARA-NAME.
084200     ADD +1 TO NUM-SR-REQUESTS.
084300     MOVE 'N' TO WS-FOUND-SW.
084400     SET PROD-IX TO 1.
084500     SEARCH PRODUCT-TABLE
084600         AT END MOVE 'N' TO WS-FOUND-SW
084700         WHEN PT-ID (PROD-IX) = TRAN-PROD-ID
084800             MOVE 'Y' TO WS-FOUND-SW
084900     END-SEARCH.
085000     IF NOT WS-FOUND OR TRAN-QTY NOT > 0
085100         ADD +1 TO NUM-TRAN-ERRORS
085200         DISPLAY 'CREATE-SR REJECTED -- PRODUCT: '
085300                 TRAN-PROD-ID
085400     ELSE
085500         SET SR-IX TO WS-SR-COUNT
085600         SET SR-IX UP BY 1
085700         MOVE WS-NEXT-SR-ID TO SR-ID (SR-IX)
085800         COMPUTE WS-NEXT-SR-ID = WS-NEXT-SR-ID + 1
085900         MOVE TRAN-PROD-ID     TO SR-PRODUCT-ID (SR-IX)
086000         MOVE TRAN-QTY         TO SR-QUANTITY (SR-IX)
086100         MOVE TRAN-COST-PRICE  TO SR-COST-PRICE (SR-IX)
086200         MOVE TRAN-SALE-PRICE  TO SR-SALE-PRICE (SR-IX)
086300         COMPUTE SR-EXPECTED-REVENUE (SR-IX) ROUNDED =
086400               SR-SALE-PRICE (SR-IX) * SR-QUANTITY (SR-IX)
086500         COMPUTE SR-EXPECTED-PROFIT (SR-IX) ROUNDED =
086600               (SR-SALE-PRICE (SR-IX) - SR-COST-PRICE (SR-IX))
086700                * SR-QUANTITY (SR-IX)
086800         MOVE TRAN-REQUESTER-ID TO SR-REQUESTED-BY-ID (SR-IX)
086900         MOVE 0                 TO SR-APPROVED-BY-ID (SR-IX)
087000         SET SR-STATUS-PENDING (SR-IX) TO TRUE
087100         MOVE WS-NOW-TIMESTAMP  TO SR-REQUESTED-AT (SR-IX)
087200         MOVE 0                 TO SR-DECIDED-AT (SR-IX)
087300         SET WS-SR-COUNT TO SR-IX
087400     END-IF.
087500 2600-EXIT.
087600     EXIT.
087700****************************************************************
087800 2700-APPROVE-STOCK-REQ.
087900     MOVE '2700-APPROVE-STOCK-REQ' TO PARA-NAME.
088000     MOVE 'N' TO WS-FOUND-SW.
088100     SET SR-IX TO 1.
088200     SEARCH STOCK-REQ-TABLE
088300         AT END MOVE 'N' TO WS-FOUND-SW
088400         WHEN SR-ID (SR-IX) = TRAN-SR-ID
088500             MOVE 'Y' TO WS-FOUND-SW
088600     END-SEARCH.
088700     IF NOT WS-FOUND OR NOT SR-STATUS-PENDING (SR-IX)
088800         ADD +1 TO NUM-TRAN-ERRORS
088900         DISPLAY 'APPROVE-SR REJECTED -- REQUEST: ' TRAN-SR-ID
089000     ELSE
089100         SET SR-STATUS-APPROVED (SR-IX) TO TRUE
089200         MOVE TRAN-DECIDER-ID  TO SR-APPROVED-BY-ID (SR-IX)
089300         MOVE WS-NOW-TIMESTAMP TO SR-DECIDED-AT (SR-IX)
089400         MOVE 'N' TO WS-FOUND-SW
089500         SET PROD-IX TO 1
089600         SEARCH PRODUCT-TABLE
089700             AT END MOVE 'N' TO WS-FOUND-SW
089800             WHEN PT-ID (PROD-IX) = SR-PRODUCT-ID (SR-IX)
089900                 MOVE 'Y' TO WS-FOUND-SW
090000         END-SEARCH
090100         IF WS-FOUND
090200             MOVE SR-QUANTITY (SR-IX) TO WS-DELTA-QTY
090300             CALL 'INVSTKUP' USING PRODUCT-TABLE (PROD-IX),
090400                                   WS-DELTA-QTY, WS-UPDATE-OK-SW
090500         END-IF
090600         ADD +1 TO NUM-SR-APPROVED
090700     END-IF.
090800 2700-EXIT.
090900     EXIT.
091000****************************************************************
091100 2800-REJECT-STOCK-REQ.
091200     MOVE '2800-REJECT-STOCK-REQ' TO PARA-NAME.
091300     MOVE 'N' TO WS-FOUND-SW.
091400     SET SR-IX TO 1.
091500     SEARCH STOCK-REQ-TABLE
091600         AT END MOVE 'N' TO WS-FOUND-SW
091700         WHEN SR-ID (SR-IX) = TRAN-SR-ID
091800             MOVE 'Y' TO WS-FOUND-SW
091900     END-SEARCH.
092000     IF NOT WS-FOUND OR NOT SR-STATUS-PENDING (SR-IX)
092100         ADD +1 TO NUM-TRAN-ERRORS
092200         DISPLAY 'REJECT-SR REJECTED -- REQUEST: ' TRAN-SR-ID
092300     ELSE
092400         SET SR-STATUS-REJECTED (SR-IX) TO TRUE
092500         MOVE TRAN-DECIDER-ID  TO SR-APPROVED-BY-ID (SR-IX)
092600         MOVE WS-NOW-TIMESTAMP TO SR-DECIDED-AT (SR-IX)
092700         ADD +1 TO NUM-SR-REJECTED
092800     END-IF.
092900 2800-EXIT.
093000     EXIT.
093100****************************************************************
093200 2900-GET-LOW-STOCK-RTN.
093300     MOVE '2900-GET-LOW-STOCK-RTN' TO PARA-NAME.
093400     PERFORM 2910-CHECK-ONE-PRODUCT-RTN THRU 2910-EXIT
093500             VARYING PROD-IX FROM 1 BY 1
093600             UNTIL PROD-IX > WS-PRODUCT-COUNT.
093700 2900-EXIT.
093800     EXIT.
093900****************************************************************
094000 2910-CHECK-ONE-PRODUCT-RTN.
094100     IF PT-STOCK-LEVEL (PROD-IX) <= PT-REORDER-LEVEL (PROD-IX)
094200         SET PT-IS-LOW-STOCK (PROD-IX) TO TRUE
094300     ELSE
094400         SET PT-IS-NOT-LOW-STOCK (PROD-IX) TO TRUE
094500     END-IF.
094600 2910-EXIT.
094700     EXIT.
094800****************************************************************
094900 8000-REPORT-EMPLOYEE-STATS-RTN.
095000     MOVE '8000-REPORT-EMPLOYEE-STATS-RTN' TO PARA-NAME.
095100     CALL 'INVEMPST' USING SALE-TABLE-AREA, ACCOUNT-TABLE-AREA.
095200 8000-EXIT.
095300     EXIT.
095400****************************************************************
095500 8100-PRODUCE-STOCK-REPORTS-RTN.
095600     MOVE '8100-PRODUCE-STOCK-REPORTS-RTN' TO PARA-NAME.
095700     CALL 'INVSTKRPT' USING PRODUCT-TABLE-AREA,
095800                            WS-NEXT-REPORT-ID.
095900 8100-EXIT.
096000     EXIT.
096100****************************************************************
096200 8900-FINAL-TOTALS-RTN.
096300     DISPLAY 'INVDRIVR -- TRANSACTIONS READ:      '
096400             NUM-TRAN-RECS.
096500     DISPLAY 'INVDRIVR -- TRANSACTIONS IN ERROR:  '
096600             NUM-TRAN-ERRORS.
096700     DISPLAY 'INVDRIVR -- ADD-ITEM REQUESTS:      '
096800             NUM-ADD-ITEM-REQUESTS.
096900     DISPLAY 'INVDRIVR -- CREATE-PO REQUESTS:     '
097000             NUM-CREATE-PO-REQUESTS.
097100     DISPLAY 'INVDRIVR -- ADD-OITEM REQUESTS:     '
097200             NUM-ADD-OITEM-REQUESTS.
097300     DISPLAY 'INVDRIVR -- ADD-OITEM DROPPED:      '
097400             NUM-ADD-OITEM-DROPPED.
097500     DISPLAY 'INVDRIVR -- SALE REQUESTS:          '
097600             NUM-SALE-REQUESTS.
097700     DISPLAY 'INVDRIVR -- SALE REJECTED:          '
097800             NUM-SALE-REJECTED.
097900     DISPLAY 'INVDRIVR -- STOCK REQUESTS:         '
098000             NUM-SR-REQUESTS.
098100     DISPLAY 'INVDRIVR -- STOCK REQS APPROVED:    '
098200             NUM-SR-APPROVED.
098300     DISPLAY 'INVDRIVR -- STOCK REQS REJECTED:    '
098400             NUM-SR-REJECTED.
098500     DISPLAY 'INVDRIVR -- TOTAL REVENUE:          '
098600             WS-TOTAL-REVENUE.
098700     DISPLAY 'INVDRIVR -- TOTAL PROFIT:           '
098800             WS-TOTAL-PROFIT.
098900 8900-EXIT.
099000     EXIT.
099100****************************************************************
099200 0900-CLOSE-FILES-RTN.
099300     CLOSE PRODUCT-FILE SUPPLIER-FILE CUSTOMER-FILE
099400           PURCHASE-ORDER-FILE ORDER-ITEM-FILE SALE-FILE
099500           ACCOUNT-FILE.
099600 0900-EXIT.
099700     EXIT.
