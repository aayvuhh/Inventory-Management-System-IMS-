000100****************************************************************
000200*                                                               *
000300*    COPY MEMBER:  STRQCPY                                     *
000400*    DESCRIPTION:  STOCK REPLENISHMENT REQUEST RECORD LAYOUT    *
000500*                  HELD IN THE STOCK-REQ-TABLE. STATE MACHINE   *
000600*                  IS PENDING -> APPROVED OR PENDING ->         *
000700*                  REJECTED ONLY -- SEE INVDRIVR 2700/2800.      *
000800*                                                               *
000900*    MAINTENANCE HISTORY                                       *
001000*      96/11/04  DCJ  ORIGINAL LAYOUT FOR REPLENISHMENT WORKFLOW*
001100*      98/12/02  LMK  Y2K -- SR-REQUESTED-AT/SR-DECIDED-AT      *
001200*                     WIDENED TO 9(14) CCYYMMDDHHMMSS, TESTED   *
001300*      01/09/13  DCJ  CR10877 ADDED SR-APPROVED-BY-ID           *
001400*                                                               *
001500****************************************************************
001600 01  STOCK-REQ-REC.
001700     05  SR-ID                       PIC 9(9)       COMP-3.
001800     05  SR-PRODUCT-ID               PIC X(20).
001900     05  SR-QUANTITY                 PIC S9(7)      COMP-3.
002000     05  SR-COST-PRICE               PIC S9(7)V9(2) COMP-3.
002100     05  SR-SALE-PRICE               PIC S9(7)V9(2) COMP-3.
002200     05  SR-EXPECTED-REVENUE         PIC S9(9)V9(2) COMP-3.
002300     05  SR-EXPECTED-PROFIT          PIC S9(9)V9(2) COMP-3.
002400     05  SR-REQUESTED-BY-ID          PIC 9(9)       COMP-3.
002500     05  SR-APPROVED-BY-ID           PIC 9(9)       COMP-3.
002600     05  SR-STATUS                   PIC X(10).
002700         88  SR-STATUS-PENDING           VALUE 'PENDING'.
002800         88  SR-STATUS-APPROVED           VALUE 'APPROVED'.
002900         88  SR-STATUS-REJECTED           VALUE 'REJECTED'.
003000     05  SR-REQUESTED-AT-N.
003100         10  SR-REQ-CCYYMMDD         PIC 9(8).
003200         10  SR-REQ-HHMMSS           PIC 9(6).
003300     05  SR-REQUESTED-AT REDEFINES SR-REQUESTED-AT-N
003400                                     PIC 9(14).
003500     05  SR-DECIDED-AT-N.
003600         10  SR-DEC-CCYYMMDD         PIC 9(8).
003700         10  SR-DEC-HHMMSS           PIC 9(6).
003800     05  SR-DECIDED-AT REDEFINES SR-DECIDED-AT-N
003900                                     PIC 9(14).
004000     05  FILLER                      PIC X(15).
