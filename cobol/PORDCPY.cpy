000100****************************************************************
000200*                                                               *
000300*    COPY MEMBER:  PORDCPY                                     *
000400*    DESCRIPTION:  PURCHASE ORDER HEADER RECORD LAYOUT          *
000500*                  HELD IN THE PURCH-ORDER-TABLE BUILT BY       *
000600*                  INVDRIVR'S 1000-LOAD-PURCH-ORDERS AND         *
000700*                  APPENDED TO BY 2200-CREATE-PO.                *
000800*                  PO-TOTAL-AMOUNT IS NEVER WRITTEN TO THE      *
000900*                  PURCHASE-ORDER-FILE -- IT IS RECOMPUTED ON   *
001000*                  DEMAND BY 2400-COMPUTE-PO-TOTAL FROM THE     *
001100*                  ORDER-ITEM-TABLE.                            *
001200*                                                               *
001300*    MAINTENANCE HISTORY                                       *
001400*      92/05/19  RTB  ORIGINAL LAYOUT FOR PURCHASING CONVERSION *
001500*      95/08/02  DCJ  ADDED PO-STATUS-DFLT-SW EDIT SWITCH       *
001600*      98/12/02  LMK  Y2K -- PO-CREATED-DATE ALREADY CCYYMMDD,  *
001700*                     NO CHANGE MADE, VERIFIED COMPLIANT        *
001800*      03/10/07  DCJ  CR11208 DEFAULT UNKNOWN STATUS TO CREATED *
001900*                                                               *
002000****************************************************************
002100 01  PURCH-ORDER-REC.
002200     05  PO-ID                       PIC 9(9)       COMP-3.
002300     05  PO-SUPPLIER-ID              PIC 9(9)       COMP-3.
002400     05  PO-CREATED-DATE-N.
002500         10  PO-CREATED-CCYY         PIC 9(4).
002600         10  PO-CREATED-MM           PIC 9(2).
002700         10  PO-CREATED-DD           PIC 9(2).
002800     05  PO-CREATED-DATE REDEFINES PO-CREATED-DATE-N
002900                                     PIC 9(8).
003000     05  PO-STATUS                   PIC X(20).
003100         88  PO-STATUS-CREATED           VALUE 'CREATED'.
003200         88  PO-STATUS-SENT               VALUE 'SENT_TO_SUPPLIER'.
003300         88  PO-STATUS-RECEIVED           VALUE 'RECEIVED'.
003400         88  PO-STATUS-CANCELLED           VALUE 'CANCELLED'.
003500     05  PO-TOTAL-AMOUNT             PIC S9(9)V9(2) COMP-3.
003600     05  FILLER                      PIC X(15).
