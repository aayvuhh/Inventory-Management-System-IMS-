000100****************************************************************
000200*                                                               *
000300*    COPY MEMBER:  SUPPCPY                                     *
000400*    DESCRIPTION:  SUPPLIER MASTER RECORD LAYOUT                *
000500*                  LOADED ONCE AT START OF RUN AND HELD IN      *
000600*                  THE SUPPLIER-TABLE, KEYED BY SUPP-ID, FOR    *
000700*                  PURCHASE ORDER POSTING IN INVDRIVR.          *
000800*                                                               *
000900*    MAINTENANCE HISTORY                                       *
001000*      89/04/06  RTB  ORIGINAL LAYOUT                          *
001100*      96/07/30  DCJ  ADDED SUPP-PHONE                         *
001200*      98/12/02  LMK  Y2K -- NO DATE FIELDS, NO CHANGE MADE     *
002100*                                                               *
002200****************************************************************
002300 01  SUPPLIER-REC.
002400     05  SUPP-ID                     PIC 9(9)       COMP-3.
002500     05  SUPP-NAME                   PIC X(100).
002600     05  SUPP-EMAIL                  PIC X(100).
002700     05  SUPP-PHONE                  PIC X(30).
002800     05  FILLER                      PIC X(20).
