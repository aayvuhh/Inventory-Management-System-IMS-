000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  INVEMPST.
000400 AUTHOR. DONNA C JERNIGAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/03/15.
000700 DATE-COMPILED. 04/03/15.
000800 SECURITY. NON-CONFIDENTIAL.
000900*   (C)
001000******************************************************************
001100*                                                                *
001200*    REMARKS.                                                    *
001300*    CALLED FROM INVDRIVR AT END OF RUN.  CONTROL-BREAKS THE     *
001400*    FINAL SALE-TABLE BY SELLER, BUT ONLY FOR SALES WHERE THE    *
001500*    SELLER RESOLVES TO AN ACCOUNT WHOSE ACCT-ROLE IS EMPLOYEE.  *
001600*    A SALE WITH NO SELLER, OR WHOSE SELLER IS A MANAGER, NEVER  *
001700*    ACCRUES COMMISSION -- A MANAGER DOES NOT EARN ONE EVEN IF   *
001800*    RECORDED AS THE SELLER OF RECORD ON A SALE.                 *
001900*    THIS IS A WORKING-STORAGE BREAK, NOT A PRINTED REPORT --    *
002000*    THE RESULT IS DISPLAYED FOR THE OPERATOR LOG AND THE        *
002100*    RUN-BOOK, NOT WRITTEN TO A DATASET.  SEE CR11590.           *
002200*                                                                 *
002300*    MAINTENANCE HISTORY                                         *
002400*      04/03/15  DCJ  ORIGINAL VERSION FOR CR11590                *
002500*      04/10/18  DCJ  CR11622 COMMISSION RATE NOW A NAMED         *
002600*                     CONSTANT INSTEAD OF A LITERAL IN THE       *
002700*                     COMPUTE -- EASIER TO FIND WHEN IT CHANGES   *
002800*      05/02/09  LMK  CR11688 SALARY IS SET EQUAL TO COMMISSION   *
002900*                     PER COMPENSATION, NOT A SEPARATE CALC       *
003000*      06/09/18  DCJ  CR11861 SALE-TABLE-AREA/ACCOUNT-TABLE-AREA  *
003100*                     LINKAGE AND THE EMP-STATS-TABLE NOW COPY    *
003200*                     SALECPY/ACCTCPY/EMSTCPY INSTEAD OF A HAND-  *
003300*                     MIRRORED FIELD GROUP -- MATCHES INVDRIVR    *
003400*                                                                 *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 IS INVEMPST-DEBUG-SW.
004300****************************************************************
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 01  PARA-NAME                      PIC X(40) VALUE SPACES.
004700 01  WS-COMMISSION-RATE              PIC V999 COMP-3 VALUE .100.
004800 01  WS-WORK-FIELDS.
004900     05  WS-EMP-COUNT                PIC S9(4) COMP VALUE 0.
005000     05  WS-FOUND-SW                 PIC X(1) VALUE 'N'.
005100         88  WS-FOUND                    VALUE 'Y'.
005200     05  WS-SELLER-ELIGIBLE-SW       PIC X(1) VALUE 'N'.
005300         88  WS-SELLER-ELIGIBLE          VALUE 'Y'.
005400 01  EMP-STATS-TABLE-AREA.
005500     05  EMP-STATS-TABLE OCCURS 200 TIMES INDEXED BY EMP-IX.
005600         COPY EMSTCPY REPLACING ==01== BY ==10==, ==05== BY ==15==.
005700 01  MISC-FIELDS.
005800     05  WS-DIAG-PROFIT              PIC S9(9)V99   COMP-3
005900                                                     VALUE 0.
006000     05  WS-DIAG-PROFIT-DISPLAY REDEFINES WS-DIAG-PROFIT
006100                                     PIC S9(9)V99.
006200     05  WS-DIAG-COMMISSION          PIC S9(9)V99   COMP-3
006300                                                     VALUE 0.
006400     05  WS-DIAG-COMMISSION-DISPLAY REDEFINES WS-DIAG-COMMISSION
006500                                     PIC S9(9)V99.
006600     05  WS-DIAG-EMP-ID              PIC 9(9)       COMP-3
006700                                                     VALUE 0.
006800     05  WS-DIAG-EMP-ID-DISPLAY REDEFINES WS-DIAG-EMP-ID
006900                                     PIC 9(9).
007000     05  FILLER                      PIC X(10).
007100 LINKAGE SECTION.
007200 01  SALE-TABLE-AREA.
007300     05  WS-SALE-COUNT               PIC S9(4) COMP.
007400     05  WS-NEXT-SALE-ID             PIC 9(9)  COMP-3.
007500     05  SALE-TABLE OCCURS 3000 TIMES INDEXED BY SALE-IX.
007600         COPY SALECPY REPLACING ==01== BY ==10==, ==05== BY ==15==,
007700              ==10== BY ==20==.
007800 01  ACCOUNT-TABLE-AREA.
007900     05  WS-ACCOUNT-COUNT            PIC S9(4) COMP.
008000     05  ACCOUNT-TABLE OCCURS 200 TIMES INDEXED BY ACCT-IX.
008100         COPY ACCTCPY REPLACING ==01== BY ==10==, ==05== BY ==15==.
008200******************************************************************
008300 PROCEDURE DIVISION USING SALE-TABLE-AREA, ACCOUNT-TABLE-AREA.
008400******************************************************************
008500     MOVE 'INVEMPST' TO PARA-NAME.
008600     MOVE 16 TO RETURN-CODE.
008700     PERFORM 0100-BUILD-EMP-STATS-RTN THRU 0100-EXIT.
008800     PERFORM 0200-FINISH-COMMISSIONS-RTN THRU 0200-EXIT.
008900     PERFORM 0900-DISPLAY-RESULTS-RTN THRU 0900-EXIT.
009000     MOVE ZERO TO RETURN-CODE.
009100     GOBACK.
009200****************************************************************
009300 0100-BUILD-EMP-STATS-RTN.
009400     MOVE '0100-BUILD-EMP-STATS-RTN' TO PARA-NAME.
009500     PERFORM 0110-ROLL-UP-ONE-SALE-RTN THRU 0110-EXIT
009600             VARYING SALE-IX FROM 1 BY 1
009700             UNTIL SALE-IX > WS-SALE-COUNT.
009800 0100-EXIT.
009900     EXIT.
010000****************************************************************
010100 0110-ROLL-UP-ONE-SALE-RTN.
010200     IF SALE-HAS-SELLER (SALE-IX)
010300         PERFORM 0120-CHECK-SELLER-ELIGIBLE-RTN THRU 0120-EXIT
010400         IF WS-SELLER-ELIGIBLE
010500             PERFORM 0130-FIND-EMP-STATS-ROW-RTN THRU 0130-EXIT
010600             IF NOT WS-FOUND
010700                 SET EMP-IX TO WS-EMP-COUNT
010800                 SET EMP-IX UP BY 1
010900                 MOVE SALE-SELLER-ID (SALE-IX)
011000                                  TO ES-EMPLOYEE-ID (EMP-IX)
011100                 MOVE 0           TO ES-TOTAL-REVENUE (EMP-IX)
011200                 MOVE 0           TO ES-TOTAL-PROFIT (EMP-IX)
011300                 MOVE 0           TO ES-COMMISSION (EMP-IX)
011400                 MOVE 0           TO ES-SALARY (EMP-IX)
011500                 SET WS-EMP-COUNT TO EMP-IX
011600             END-IF
011700             ADD SALE-REVENUE (SALE-IX)
011800                              TO ES-TOTAL-REVENUE (EMP-IX)
011900             ADD SALE-PROFIT (SALE-IX)
012000                              TO ES-TOTAL-PROFIT (EMP-IX)
012100         END-IF
012200     END-IF.
012300 0110-EXIT.
012400     EXIT.
012500****************************************************************
012600 0120-CHECK-SELLER-ELIGIBLE-RTN.
012700*    ELIGIBLE ONLY WHEN THE SELLER RESOLVES TO AN ACCOUNT AND
012800*    THAT ACCOUNT'S ROLE IS EMPLOYEE -- A MANAGER-SELLER OR AN
012900*    UNRESOLVED SELLER ID EARNS NOTHING.
013000     MOVE 'N' TO WS-FOUND-SW.
013100     SET ACCT-IX TO 1.
013200     SEARCH ACCOUNT-TABLE
013300         AT END MOVE 'N' TO WS-FOUND-SW
013400         WHEN ACCT-ID (ACCT-IX) = SALE-SELLER-ID (SALE-IX)
013500             MOVE 'Y' TO WS-FOUND-SW
013600     END-SEARCH.
013700     IF WS-FOUND AND ACCT-ROLE-EMPLOYEE (ACCT-IX)
013800         MOVE 'Y' TO WS-SELLER-ELIGIBLE-SW
013900     ELSE
014000         MOVE 'N' TO WS-SELLER-ELIGIBLE-SW
014100     END-IF.
014200 0120-EXIT.
014300     EXIT.
014400****************************************************************
014500 0130-FIND-EMP-STATS-ROW-RTN.
014600     MOVE 'N' TO WS-FOUND-SW.
014700     SET EMP-IX TO 1.
014800     SEARCH EMP-STATS-TABLE
014900         AT END MOVE 'N' TO WS-FOUND-SW
015000         WHEN ES-EMPLOYEE-ID (EMP-IX) = SALE-SELLER-ID (SALE-IX)
015100             MOVE 'Y' TO WS-FOUND-SW
015200     END-SEARCH.
015300 0130-EXIT.
015400     EXIT.
015500****************************************************************
015600 0200-FINISH-COMMISSIONS-RTN.
015700     MOVE '0200-FINISH-COMMISSIONS-RTN' TO PARA-NAME.
015800     PERFORM 0210-FINISH-ONE-COMMISSION-RTN THRU 0210-EXIT
015900             VARYING EMP-IX FROM 1 BY 1
016000             UNTIL EMP-IX > WS-EMP-COUNT.
016100 0200-EXIT.
016200     EXIT.
016300****************************************************************
016400 0210-FINISH-ONE-COMMISSION-RTN.
016500*    DIAG FIELDS BELOW ARE FOR THE DUMP ONLY -- CONFIRMED BY LMK
016600*    PER CR11688 WHEN SALARY-EQUALS-COMMISSION WENT IN.
016700     MOVE ES-EMPLOYEE-ID (EMP-IX) TO WS-DIAG-EMP-ID.
016800     COMPUTE ES-COMMISSION (EMP-IX) ROUNDED =
016900           ES-TOTAL-PROFIT (EMP-IX) * WS-COMMISSION-RATE.
017000     MOVE ES-TOTAL-PROFIT (EMP-IX) TO WS-DIAG-PROFIT.
017100     MOVE ES-COMMISSION (EMP-IX)   TO WS-DIAG-COMMISSION.
017200     MOVE ES-COMMISSION (EMP-IX) TO ES-SALARY (EMP-IX).
017300 0210-EXIT.
017400     EXIT.
017500****************************************************************
017600 0900-DISPLAY-RESULTS-RTN.
017700     DISPLAY 'INVEMPST -- EMPLOYEES WITH COMMISSION: '
017800             WS-EMP-COUNT.
017900     PERFORM 0910-DISPLAY-ONE-EMPLOYEE-RTN THRU 0910-EXIT
018000             VARYING EMP-IX FROM 1 BY 1
018100             UNTIL EMP-IX > WS-EMP-COUNT.
018200 0900-EXIT.
018300     EXIT.
018400****************************************************************
018500 0910-DISPLAY-ONE-EMPLOYEE-RTN.
018600     DISPLAY 'INVEMPST -- EMP ' ES-EMPLOYEE-ID (EMP-IX)
018700             ' REVENUE ' ES-TOTAL-REVENUE (EMP-IX)
018800             ' PROFIT ' ES-TOTAL-PROFIT (EMP-IX)
018900             ' COMMISSION ' ES-COMMISSION (EMP-IX)
019000             ' SALARY ' ES-SALARY (EMP-IX).
019100 0910-EXIT.
019200     EXIT.
